000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BEREGCHK.
000400 AUTHOR. R T VANCE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/16/89.
000700 DATE-COMPILED. 05/16/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CALLED SUBPROGRAM - RUNS THE SEVEN STANDING REGULATORY
001300*    CHECKS (R1-R7) AGAINST A COMPLETED STUDY PLAN AND BUILDS
001400*    THE ISSUE TABLE PRINTED ON THE SYNOPSIS REPORT.  THE RULES
001500*    ARE EVALUATED IN THE FIXED ORDER BELOW - AT MOST ONE ISSUE
001600*    ROW IS APPENDED PER RULE.
001700*
001800******************************************************************
001900*    CHANGE LOG                                                 *
002000******************************************************************
002100*    05/16/89  RTV  ORIGINAL ROUTINE - CALLED FROM BEBATCH        CR0126  
002200*    91/07/22  RTV  ADDED R5 RSABE-MAY-BE-CONSIDERED CHECK        CR0201  
002300*    94/11/03  DWK  ADDED R7 LONG-WASHOUT CHECK FOR THE NEW       CR0266  
002400*                   REPLICATE DESIGNS                             CR0266  
002500*    99/01/06  DWK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        CR0398  
002600*                   REQUIRED                                      CR0398  
002700*    06/05/22  LKM  NO LOGIC CHANGE - RECOMPILED WITH BEBATCH     CR0512  
002800*                   WHEN STRLTH WAS ADOPTED BY THE BE STUDY       CR0512  
002900*                   PLANNING SYSTEM                               CR0512  
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  WS-CONSTANTS.
004300     05  WS-CV-LOW-DEFAULT           PIC V9(4) VALUE 0.2500.
004400     05  WS-CV-HIGH-DEFAULT          PIC V9(4) VALUE 0.4500.
004500     05  WS-CV-DEFAULT               PIC V9(4) VALUE 0.2500.
004600     05  WS-CV-RSABE-THRESH          PIC V9(4) VALUE 0.3000.
004700     05  WS-DROPOUT-THRESH           PIC V9(4) VALUE 0.3000.
004800     05  WS-MIN-SAMPLE-SIZE          PIC 9(4)  VALUE 0012.
004900     05  WS-LONG-WASHOUT-DAYS        PIC 9(3)  VALUE 028.
005000     05  FILLER                      PIC X(4).
005100
005200 01  WS-EFFECTIVE-CV                 PIC V9(4).
005300 01  WS-EFFECTIVE-CV-RAW REDEFINES WS-EFFECTIVE-CV
005400                                     PIC 9(4).
005500
005600****** WASHOUT-CHECK WORK FIELD FOR R2 - A STANDALONE FIELD, THE
005700****** SAME HABIT THIS SHOP USES FOR WS-DATE AND ITS OTHER SCRATCH
005800****** COMPUTE TARGETS.
005900 77  WS-WASHOUT-MINIMUM              PIC 9(3)V9 COMP-3.
006000 77  WS-WASHOUT-MINIMUM-RAW REDEFINES WS-WASHOUT-MINIMUM
006100                                     PIC X(3).
006200
006300 01  WS-NEW-ISSUE.
006400     05  WS-NEW-CODE                 PIC X(24).
006500     05  WS-NEW-SEVERITY             PIC X(7).
006600     05  WS-NEW-MESSAGE              PIC X(80).
006700     05  FILLER                      PIC X(5).
006800 01  WS-NEW-ISSUE-HALVES REDEFINES WS-NEW-ISSUE.
006900     05  WS-NEW-ISSUE-FIRST-HALF     PIC X(58).
007000     05  WS-NEW-ISSUE-LAST-HALF      PIC X(58).
007100
007200 LINKAGE SECTION.
007300 COPY BESTDREQ.
007400 COPY BEPKPARM.
007500 COPY BEDESREC.
007600 COPY BESSZREC.
007700 COPY BEISSREC.
007800
007900 PROCEDURE DIVISION USING BE-STUDY-REQUEST-REC,
008000                           BE-PK-PARAMETERS-REC,
008100                           BE-STUDY-DESIGN-REC,
008200                           BE-SAMPLE-SIZE-RESULT-REC,
008300                           BE-ISSUE-TABLE.
008400
008500     PERFORM 000-INIT-ISSUE-TABLE THRU 000-EXIT.
008600     PERFORM 100-CALC-EFFECTIVE-CV THRU 100-EXIT.
008700
008800     PERFORM 310-R1-PERIODS-INCONSISTENT THRU 310-EXIT.
008900     PERFORM 320-R2-WASHOUT-TOO-SHORT    THRU 320-EXIT.
009000     PERFORM 330-R3-LOW-SAMPLE-SIZE      THRU 330-EXIT.
009100     PERFORM 340-R4-FASTED-FED-SPLIT     THRU 340-EXIT.
009200     PERFORM 350-R5-RSABE-CONSIDERED     THRU 350-EXIT.
009300     PERFORM 360-R6-HIGH-DROPOUT         THRU 360-EXIT.
009400     PERFORM 370-R7-LONG-WASHOUT         THRU 370-EXIT.
009500
009600     GOBACK.
009700
009800 000-INIT-ISSUE-TABLE.
009900     MOVE 0 TO RI-ISSUE-COUNT.
010000     MOVE 0 TO RI-COUNT-ERROR.
010100     MOVE 0 TO RI-COUNT-WARNING.
010200     MOVE 0 TO RI-COUNT-INFO.
010300 000-EXIT.
010400     EXIT.
010500
010600 100-CALC-EFFECTIVE-CV.
010700*  R5 USES THE DESIGN-SELECT PRIORITY ORDER FOR EFFECTIVE CV -
010800*  USER FIGURE, ELSE PK-TABLE FIGURE, ELSE CATEGORY DEFAULT,
010900*  ELSE THE SHOP DEFAULT.  THIS IS *NOT* THE SAME PRIORITY
011000*  BESAMPSZ USES FOR ITS OWN EFFECTIVE CV - DO NOT COMBINE THE
011100*  TWO PARAGRAPHS.
011200     IF SR-CV-INTRA > 0
011300         MOVE SR-CV-INTRA TO WS-EFFECTIVE-CV
011400     ELSE
011500     IF PK-CV-INTRA > 0
011600         MOVE PK-CV-INTRA TO WS-EFFECTIVE-CV
011700     ELSE
011800     IF SR-CV-CATEGORY = "low "
011900         MOVE WS-CV-LOW-DEFAULT TO WS-EFFECTIVE-CV
012000     ELSE
012100     IF SR-CV-CATEGORY = "high"
012200         MOVE WS-CV-HIGH-DEFAULT TO WS-EFFECTIVE-CV
012300     ELSE
012400         MOVE WS-CV-DEFAULT TO WS-EFFECTIVE-CV.
012500 100-EXIT.
012600     EXIT.
012700
012800 310-R1-PERIODS-INCONSISTENT.
012900*  UNREACHABLE WITH A COMPUTED DESIGN - BEDSGSEL NEVER RETURNS
013000*  A CROSSOVER/REPLICATE TYPE WITH FEWER THAN 2 PERIODS - BUT
013100*  CHECKED HERE IN CASE A FUTURE CHANGE TO BEDSGSEL BREAKS THAT.
013200     IF (DS-TYPE = "2x2" OR DS-TYPE = "2x3x3" OR DS-TYPE = "2x4")
013300             AND DS-PERIODS < 2
013400         MOVE "PERIODS_INCONSISTENT"       TO WS-NEW-CODE
013500         MOVE "error"                      TO WS-NEW-SEVERITY
013600         MOVE "Design periods are inconsistent with design type"
013700                                            TO WS-NEW-MESSAGE
013800         PERFORM 900-APPEND-ISSUE THRU 900-EXIT.
013900 310-EXIT.
014000     EXIT.
014100
014200 320-R2-WASHOUT-TOO-SHORT.
014300     IF DS-TYPE NOT = "parallel" AND PK-THALF > 0
014400         COMPUTE WS-WASHOUT-MINIMUM ROUNDED = (5 * PK-THALF) / 24
014500         IF DS-WASHOUT-DAYS < WS-WASHOUT-MINIMUM
014600             MOVE "WASHOUT_TOO_SHORT"        TO WS-NEW-CODE
014700             MOVE "warning"                  TO WS-NEW-SEVERITY
014800             MOVE "Washout period is shorter than 5 half-lives"
014900                                              TO WS-NEW-MESSAGE
015000             PERFORM 900-APPEND-ISSUE THRU 900-EXIT.
015100 320-EXIT.
015200     EXIT.
015300
015400 330-R3-LOW-SAMPLE-SIZE.
015500     IF SS-BASE-N < WS-MIN-SAMPLE-SIZE
015600         MOVE "LOW_SAMPLE_SIZE"              TO WS-NEW-CODE
015700         MOVE "warning"                      TO WS-NEW-SEVERITY
015800         MOVE "Base sample size is below the usual minimum of 12"
015900                                              TO WS-NEW-MESSAGE
016000         PERFORM 900-APPEND-ISSUE THRU 900-EXIT.
016100 330-EXIT.
016200     EXIT.
016300
016400 340-R4-FASTED-FED-SPLIT.
016500     IF SR-REGIME = "both  " AND DS-PERIODS = 2
016600         MOVE "FASTED_FED_SPLIT"             TO WS-NEW-CODE
016700         MOVE "info"                         TO WS-NEW-SEVERITY
016800         MOVE "Fasted and fed are usually two separate studies"
016900                                              TO WS-NEW-MESSAGE
017000         PERFORM 900-APPEND-ISSUE THRU 900-EXIT.
017100 340-EXIT.
017200     EXIT.
017300
017400 350-R5-RSABE-CONSIDERED.
017500     IF DS-RSABE = "N" AND WS-EFFECTIVE-CV > WS-CV-RSABE-THRESH
017600         MOVE "RSABE_MAY_BE_CONSIDERED"      TO WS-NEW-CODE
017700         MOVE "info"                         TO WS-NEW-SEVERITY
017800         MOVE "Reference-scaled ABE may be worth considering"
017900                                              TO WS-NEW-MESSAGE
018000         PERFORM 900-APPEND-ISSUE THRU 900-EXIT.
018100 350-EXIT.
018200     EXIT.
018300
018400 360-R6-HIGH-DROPOUT.
018500*  UNREACHABLE WITH THE FIXED SHOP DEFAULT DROPOUT RATE OF 0.20
018600*  - CHECKED HERE IN CASE A FUTURE CHANGE ALLOWS A REQUEST TO
018700*  OVERRIDE IT.
018800     IF SS-DROPOUT-RATE > WS-DROPOUT-THRESH
018900         MOVE "HIGH_DROPOUT"                 TO WS-NEW-CODE
019000         MOVE "warning"                      TO WS-NEW-SEVERITY
019100         MOVE "Assumed dropout rate exceeds 30 percent"
019200                                              TO WS-NEW-MESSAGE
019300         PERFORM 900-APPEND-ISSUE THRU 900-EXIT.
019400 360-EXIT.
019500     EXIT.
019600
019700 370-R7-LONG-WASHOUT.
019800     IF DS-WASHOUT-DAYS > WS-LONG-WASHOUT-DAYS
019900         MOVE "LONG_WASHOUT"                 TO WS-NEW-CODE
020000         MOVE "info"                         TO WS-NEW-SEVERITY
020100         MOVE "Consider a parallel design given the long washout"
020200                                              TO WS-NEW-MESSAGE
020300         PERFORM 900-APPEND-ISSUE THRU 900-EXIT.
020400 370-EXIT.
020500     EXIT.
020600
020700 900-APPEND-ISSUE.
020800*  COMMON ISSUE-TABLE-BUILDER - CALLED FROM EACH RULE PARAGRAPH
020900*  ABOVE.  BUMPS THE SEVERITY TOTAL ALONG WITH THE ROW COUNT.
021000     IF RI-ISSUE-COUNT < 7
021100         ADD 1 TO RI-ISSUE-COUNT
021200         SET RI-IDX TO RI-ISSUE-COUNT
021300         MOVE WS-NEW-CODE     TO RI-CODE (RI-IDX)
021400         MOVE WS-NEW-SEVERITY TO RI-SEVERITY (RI-IDX)
021500         MOVE WS-NEW-MESSAGE  TO RI-MESSAGE (RI-IDX)
021600         IF RI-SEV-ERROR (RI-IDX)
021700             ADD 1 TO RI-COUNT-ERROR
021800         ELSE
021900         IF RI-SEV-WARNING (RI-IDX)
022000             ADD 1 TO RI-COUNT-WARNING
022100         ELSE
022200         IF RI-SEV-INFO (RI-IDX)
022300             ADD 1 TO RI-COUNT-INFO.
022400 900-EXIT.
022500     EXIT.
