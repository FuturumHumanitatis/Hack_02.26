000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BEBATCH.
000400 AUTHOR. R T VANCE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/89.
000700 DATE-COMPILED. 04/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    MAIN JOB STREAM DRIVER FOR THE BE STUDY PLANNING SYSTEM.
001300*    READS ONE STUDY-REQUEST RECORD PER BIOEQUIVALENCE STUDY TO
001400*    BE PLANNED, DRIVES THE FOUR CALLED SUBPROGRAMS IN ORDER
001500*    (BEPKLKUP, BEDSGSEL, BESAMPSZ, BEREGCHK), THEN WRITES ONE
001600*    RESULTS-SUMMARY LINE AND ONE FULL PROTOCOL-SYNOPSIS REPORT
001700*    PER REQUEST.  END-OF-RUN TOTALS ARE WRITTEN TO THE RESULTS
001800*    FILE AT CLOSE.
001900*
002000******************************************************************
002100*    CHANGE LOG                                                 *
002200******************************************************************
002300*    04/11/89  RTV  ORIGINAL ROUTINE - JOB STREAM DRIVER FOR      CR0114  
002400*                   THE BE STUDY PLANNING SYSTEM                  CR0114  
002500*    91/09/02  RTV  PASS THROUGH THE SR-PREF-DESIGN OVERRIDE      CR0188  
002600*                   FIELD TO BEDSGSEL                             CR0188  
002700*    94/11/03  DWK  ADDED THE 2X3X3/2X4 REPLICATE DESIGNS TO      CR0266  
002800*                   THE SYNOPSIS DESIGN SECTION                   CR0266  
002900*    96/02/20  LKM  CARRY SR-STUDY-TYPE / SR-NEED-RSABE ON THE    CR0341  
003000*                   REQUEST RECORD (INFORMATIONAL, NOT PRINTED)   CR0341  
003100*    97/07/14  DWK  PRINT THE DS-RSABE APPLICABILITY FLAG ON      CR0322  
003200*                   THE SYNOPSIS DESIGN SECTION                   CR0322  
003300*    99/01/06  DWK  Y2K REVIEW - NO DATE FIELDS PRINTED, NO       CR0398  
003400*                   CHANGE REQUIRED                               CR0398  
003500*    06/05/22  LKM  CALL STRLTH TO TRIM REGULATORY-ISSUE          CR0512  
003600*                   MESSAGE TEXT BEFORE PRINTING IT ON SECTION 11 CR0512  
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT STDREQ
005200     ASSIGN TO UT-S-STDREQ
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS RQCODE.
005500
005600     SELECT RESULTS
005700     ASSIGN TO UT-S-RESULTS
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS RSCODE.
006000
006100     SELECT SYNRPT
006200     ASSIGN TO UT-S-SYNRPT
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS SYCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 130 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC.
007500     05  FILLER                      PIC X(130).
007600
007700****** ONE FIXED-LAYOUT RECORD PER BIOEQUIVALENCE STUDY REQUEST -
007800****** SEE COPYBOOK BESTDREQ FOR THE FIELD-BY-FIELD LAYOUT
007900 FD  STDREQ
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 100 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS STUDY-REQUEST-REC-DATA.
008500 01  STUDY-REQUEST-REC-DATA.
008600     05  FILLER                      PIC X(100).
008700
008800****** ONE DETAIL LINE PER REQUEST PLUS AN END-OF-RUN TOTALS
008900****** LINE WRITTEN BY 999-CLEANUP - 132 CHARACTERS, THE SAME
009000****** WIDTH AS SYNRPT, SINCE THE TOTALS LINE RUNS WIDER THAN
009100****** A PLAIN 100-BYTE CARD IMAGE.
009200 FD  RESULTS
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 132 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS RESULTS-REC-DATA.
009800 01  RESULTS-REC-DATA.
009900     05  FILLER                      PIC X(132).
010000
010100****** PRINT FILE - FULL PROTOCOL SYNOPSIS, ONE PER REQUEST,
010200****** ELEVEN NUMBERED SECTIONS, C01 FORMS CONTROL FOR PAGE EJECT
010300 FD  SYNRPT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 132 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS SYNRPT-REC.
010900 01  SYNRPT-REC.
011000     05  FILLER                      PIC X(132).
011100
011200 WORKING-STORAGE SECTION.
011300 01  FILE-STATUS-CODES.
011400     05  RQCODE                      PIC X(2).
011500         88  RQ-OK                   VALUE "00".
011600     05  RSCODE                      PIC X(2).
011700         88  RS-OK                   VALUE "00".
011800     05  SYCODE                      PIC X(2).
011900         88  SY-OK                   VALUE "00".
012000     05  FILLER                      PIC X(2).
012100
012200****** WORKING COPIES OF THE FIVE SHOP RECORD LAYOUTS - PASSED
012300****** BY REFERENCE TO THE CALLED SUBPROGRAMS BELOW
012400 COPY BESTDREQ.
012500 COPY BEPKPARM.
012600 COPY BEDESREC.
012700 COPY BESSZREC.
012800 COPY BEISSREC.
012900
013000****** SHOP-STANDARD ABEND LINE - SEE 1000-ABEND-RTN BELOW
013100 COPY ABENDREC.
013200
013300 01  WS-CONSTANTS.
013400     05  WS-CV-LOW-DEFAULT           PIC V9(4) VALUE 0.2500.
013500     05  WS-CV-HIGH-DEFAULT          PIC V9(4) VALUE 0.4500.
013600     05  WS-CV-DEFAULT               PIC V9(4) VALUE 0.2500.
013700     05  FILLER                      PIC X(4).
013800
013900****** BESAMPSZ'S OWN SIMPLIFIED EFFECTIVE-CV (USER FIGURE, ELSE
014000****** CATEGORY DEFAULT, ELSE SHOP DEFAULT - PK TABLE IS *NOT*
014100****** CONSULTED HERE, UNLIKE BEDSGSEL/BEREGCHK - SEE 210-CALC-
014200****** SAMPSZ-CV BELOW) - COMPUTED HERE BECAUSE BESAMPSZ TAKES
014300****** IT AS A LINKAGE PARAMETER, NOT THE FULL REQUEST RECORD.
014400 01  WS-EFFECTIVE-CV-SS              PIC 9V9(4).
014500 01  WS-EFFECTIVE-CV-SS-RAW REDEFINES WS-EFFECTIVE-CV-SS
014600                                     PIC 9(5).
014700
014800 01  WS-LABEL-WORK.
014900     05  WS-REGIME-LABEL             PIC X(16).
015000     05  WS-SEX-LABEL                PIC X(8).
015100     05  FILLER                      PIC X(4).
015200 01  WS-LABEL-WORK-RAW REDEFINES WS-LABEL-WORK
015300                                     PIC X(28).
015400
015500****** PAGE-ADVANCE COUNT FOR 790-WRITE-LINE - SET BY EACH SECTION
015600****** JUST AHEAD OF THE WRITE, THE SAME STANDALONE-COUNTER HABIT
015700****** THIS SHOP USES FOR WS-DATE IN ITS SEARCH PROGRAMS.
015800 77  WS-ADV-LINES                    PIC 9        COMP.
015900
016000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016100     05  RECORDS-READ                PIC 9(7)     COMP.
016200     05  PK-FOUND-COUNT              PIC 9(7)     COMP.
016300     05  PK-NOTFOUND-COUNT           PIC 9(7)     COMP.
016400     05  TOTAL-ADJUSTED-SUBJECTS     PIC 9(9)     COMP.
016500     05  TOTAL-ISSUES-ERROR          PIC 9(7)     COMP.
016600     05  TOTAL-ISSUES-WARNING        PIC 9(7)     COMP.
016700     05  TOTAL-ISSUES-INFO           PIC 9(7)     COMP.
016800     05  WS-LINES                    PIC 9(3)     COMP.
016900     05  WS-PAGES                    PIC 9(5)     COMP.
017000     05  FILLER                      PIC X(1).
017100
017200 01  FLAGS-AND-SWITCHES.
017300     05  MORE-DATA-SW                PIC X(1) VALUE "Y".
017400         88  NO-MORE-DATA            VALUE "N".
017500
017600****** PAGE HEADER FOR THE SYNOPSIS PRINT FILE - SAME SHAPE AS
017700****** THE SHOP'S OWN PATLIST-STYLE WS-HDR-REC
017800 01  WS-HDR-REC.
017900     05  FILLER                      PIC X(1) VALUE " ".
018000     05  FILLER                      PIC X(46) VALUE
018100         "Bioequivalence Study Planning System".
018200     05  FILLER                      PIC X(50) VALUE
018300         "Protocol Synopsis and Results Summary".
018400     05  FILLER                      PIC X(9)
018500         VALUE "Page No:" JUSTIFIED RIGHT.
018600     05  PAGE-NBR-O                  PIC ZZ9.
018700     05  FILLER                      PIC X(23) VALUE SPACES.
018800
018900 01  WS-BLANK-LINE.
019000     05  FILLER                      PIC X(132) VALUE SPACES.
019100
019200****** DYNAMIC PRINT LINE - MOST SECTIONS BUILD THEIR TEXT HERE
019300****** WITH STRING BEFORE PERFORMING 790-WRITE-LINE.  THE HALVES
019400****** REDEFINE IS THE SAME DEBUG-DUMP TECHNIQUE THIS SHOP USES
019500****** IN STRLTH'S TEMP-TXT-HALVES.
019600 01  WS-PRT-LINE                     PIC X(132).
019700 01  WS-PRT-LINE-HALVES REDEFINES WS-PRT-LINE.
019800     05  WS-PRT-LINE-FIRST-HALF      PIC X(66).
019900     05  WS-PRT-LINE-LAST-HALF       PIC X(66).
020000
020100 01  WS-EDIT-FIELDS.
020200     05  WS-AGE-MIN-O                PIC Z9.
020300     05  WS-AGE-MAX-O                PIC Z9.
020400     05  WS-BMI-MIN-O                PIC Z9.9.
020500     05  WS-BMI-MAX-O                PIC Z9.9.
020600     05  WS-WASHOUT-INT-O            PIC ZZ9.
020700     05  WS-DROPOUT-PCT-O            PIC ZZ9.9.
020800     05  WS-SCREENFAIL-PCT-O         PIC ZZ9.9.
020900     05  WS-PCT-WORK                 PIC 9(3)V9   COMP-3.
021000     05  FILLER                      PIC X(4).
021100
021200****** SECTION-11 ISSUE-MESSAGE TRIMMING WORK AREA - PASSED TO
021300****** THE SHOP'S GENERAL-PURPOSE STRLTH TRIM-LENGTH UTILITY
021400 01  WS-STRLTH-WORK.
021500     05  WS-STRLTH-TEXT              PIC X(255).
021600     05  WS-STRLTH-LEN               PIC S9(4).
021700     05  WS-SEV-MARKER               PIC X(1).
021800     05  FILLER                      PIC X(3).
021900
022000 01  WS-PK-LINE-WORK.
022100     05  WS-PK-CMAX-O                PIC ZZZ,ZZ9.99.
022200     05  WS-PK-AUC-O                 PIC ZZZ,ZZ9.99.
022300     05  WS-PK-TMAX-O                PIC ZZ9.99.
022400     05  WS-PK-THALF-O               PIC ZZ9.99.
022500     05  WS-PK-CV-O                  PIC Z9.9(2).
022600     05  WS-PK-CV-PCT-WORK           PIC 9(3)V99  COMP-3.
022700     05  FILLER                      PIC X(4).
022800
022900 01  WS-RESULTS-DETAIL-REC.
023000     05  RD-DRUG-NAME-O              PIC X(20).
023100     05  FILLER                      PIC X(2)  VALUE SPACES.
023200     05  RD-DESIGN-TYPE-O            PIC X(8).
023300     05  FILLER                      PIC X(2)  VALUE SPACES.
023400     05  RD-PERIODS-O                PIC 9.
023500     05  FILLER                      PIC X(3)  VALUE SPACES.
023600     05  RD-WASHOUT-O                PIC ZZ9.9.
023700     05  FILLER                      PIC X(2)  VALUE SPACES.
023800     05  RD-RSABE-O                  PIC X(1).
023900     05  FILLER                      PIC X(3)  VALUE SPACES.
024000     05  RD-BASE-N-O                 PIC ZZZ9.
024100     05  FILLER                      PIC X(2)  VALUE SPACES.
024200     05  RD-ADJUSTED-N-O             PIC ZZZ9.
024300     05  FILLER                      PIC X(2)  VALUE SPACES.
024400     05  RD-ISSUES-E-O               PIC 9.
024500     05  FILLER                      PIC X(1)  VALUE "E".
024600     05  FILLER                      PIC X(1)  VALUE "/".
024700     05  RD-ISSUES-W-O               PIC 9.
024800     05  FILLER                      PIC X(1)  VALUE "W".
024900     05  FILLER                      PIC X(1)  VALUE "/".
025000     05  RD-ISSUES-I-O               PIC 9.
025100     05  FILLER                      PIC X(1)  VALUE "I".
025200     05  FILLER                      PIC X(32) VALUE SPACES.
025300
025400 01  WS-RESULTS-HDR-REC.
025500     05  FILLER                      PIC X(20) VALUE "DRUG".
025600     05  FILLER                      PIC X(10) VALUE "DESIGN".
025700     05  FILLER                      PIC X(4)  VALUE "PRD".
025800     05  FILLER                      PIC X(9)  VALUE "WASHOUT".
025900     05  FILLER                      PIC X(6)  VALUE "RSABE".
026000     05  FILLER                      PIC X(9)  VALUE "BASE-N".
026100     05  FILLER                      PIC X(9)  VALUE "ADJ-N".
026200     05  FILLER                      PIC X(11) VALUE "ISSUES".
026300     05  FILLER                      PIC X(54) VALUE SPACES.
026400
026500 01  WS-RESULTS-TOTAL-REC.
026600     05  FILLER                      PIC X(16) VALUE
026700         "TOTALS RECORDS=".
026800     05  RT-RECORDS-READ-O           PIC ZZZZZZ9.
026900     05  FILLER                      PIC X(10) VALUE
027000         " PK-FND=".
027100     05  RT-PK-FOUND-O               PIC ZZZZZZ9.
027200     05  FILLER                      PIC X(10) VALUE
027300         " PK-NFD=".
027400     05  RT-PK-NOTFOUND-O            PIC ZZZZZZ9.
027500     05  FILLER                      PIC X(10) VALUE
027600         " ADJ-N=".
027700     05  RT-ADJ-SUBJ-O               PIC ZZZZZZZZ9.
027800     05  FILLER                      PIC X(9)  VALUE
027900         " ISS-E=".
028000     05  RT-ISSUES-E-O               PIC ZZ9.
028100     05  FILLER                      PIC X(8)  VALUE
028200         " ISS-W=".
028300     05  RT-ISSUES-W-O               PIC ZZ9.
028400     05  FILLER                      PIC X(8)  VALUE
028500         " ISS-I=".
028600     05  RT-ISSUES-I-O               PIC ZZ9.
028700     05  FILLER                      PIC X(6)  VALUE SPACES.
028800
028900 LINKAGE SECTION.
029000
029100 PROCEDURE DIVISION.
029200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029300     PERFORM 100-MAINLINE THRU 100-EXIT
029400             UNTIL NO-MORE-DATA.
029500     PERFORM 999-CLEANUP THRU 999-EXIT.
029600     MOVE +0 TO RETURN-CODE.
029700     GOBACK.
029800
029900 000-HOUSEKEEPING.
030000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
030200     MOVE +1 TO WS-LINES.
030300     MOVE +1 TO WS-PAGES.
030400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030500     PERFORM 900-READ-REQUEST THRU 900-EXIT.
030600     IF NO-MORE-DATA
030700         MOVE "EMPTY STUDY-REQUEST FILE" TO ABEND-REASON
030800         GO TO 1000-ABEND-RTN.
030900 000-EXIT.
031000     EXIT.
031100
031200 100-MAINLINE.
031300     MOVE "100-MAINLINE" TO PARA-NAME.
031400     PERFORM 200-PROCESS-REQUEST THRU 200-EXIT.
031500     PERFORM 900-READ-REQUEST THRU 900-EXIT.
031600 100-EXIT.
031700     EXIT.
031800
031900 200-PROCESS-REQUEST.
032000*  ONE PASS OF THE ORCHESTRATOR PIPELINE - LOOKUP, DESIGN,
032100*  SAMPLE SIZE, REGULATORY CHECKS, THEN THE TWO OUTPUTS.
032200     MOVE "200-PROCESS-REQUEST" TO PARA-NAME.
032300     CALL "BEPKLKUP" USING BE-STUDY-REQUEST-REC,
032400                           BE-PK-PARAMETERS-REC.
032500     IF PK-CMAX = 0 AND PK-AUC = 0 AND PK-TMAX = 0
032600                    AND PK-THALF = 0 AND PK-CV-INTRA = 0
032700         ADD 1 TO PK-NOTFOUND-COUNT
032800     ELSE
032900         ADD 1 TO PK-FOUND-COUNT.
033000
033100     CALL "BEDSGSEL" USING BE-STUDY-REQUEST-REC,
033200                           BE-PK-PARAMETERS-REC,
033300                           BE-STUDY-DESIGN-REC.
033400
033500     PERFORM 210-CALC-SAMPSZ-CV THRU 210-EXIT.
033600     CALL "BESAMPSZ" USING WS-EFFECTIVE-CV-SS,
033700                           DS-TYPE,
033800                           BE-SAMPLE-SIZE-RESULT-REC.
033900
034000     CALL "BEREGCHK" USING BE-STUDY-REQUEST-REC,
034100                           BE-PK-PARAMETERS-REC,
034200                           BE-STUDY-DESIGN-REC,
034300                           BE-SAMPLE-SIZE-RESULT-REC,
034400                           BE-ISSUE-TABLE.
034500
034600     PERFORM 220-ACCUM-TOTALS   THRU 220-EXIT.
034700     PERFORM 300-REGIME-LABEL   THRU 300-EXIT.
034800     PERFORM 310-SEX-LABEL      THRU 310-EXIT.
034900     PERFORM 600-WRITE-RESULTS-LINE THRU 600-EXIT.
035000     PERFORM 700-WRITE-SYNOPSIS     THRU 700-EXIT.
035100 200-EXIT.
035200     EXIT.
035300
035400 210-CALC-SAMPSZ-CV.
035500*  BESAMPSZ'S OWN PRIORITY - USER FIGURE, ELSE CATEGORY DEFAULT,
035600*  ELSE THE SHOP DEFAULT.  DOES NOT CONSULT THE PK TABLE - DO
035700*  NOT COMBINE THIS WITH BEDSGSEL/BEREGCHK'S EFFECTIVE-CV LOGIC.
035800     IF SR-CV-INTRA > 0
035900         MOVE SR-CV-INTRA TO WS-EFFECTIVE-CV-SS
036000     ELSE
036100     IF SR-CV-CATEGORY = "low "
036200         MOVE WS-CV-LOW-DEFAULT TO WS-EFFECTIVE-CV-SS
036300     ELSE
036400     IF SR-CV-CATEGORY = "high"
036500         MOVE WS-CV-HIGH-DEFAULT TO WS-EFFECTIVE-CV-SS
036600     ELSE
036700         MOVE WS-CV-DEFAULT TO WS-EFFECTIVE-CV-SS.
036800 210-EXIT.
036900     EXIT.
037000
037100 220-ACCUM-TOTALS.
037200     ADD SS-ADJUSTED-N   TO TOTAL-ADJUSTED-SUBJECTS.
037300     ADD RI-COUNT-ERROR   TO TOTAL-ISSUES-ERROR.
037400     ADD RI-COUNT-WARNING TO TOTAL-ISSUES-WARNING.
037500     ADD RI-COUNT-INFO    TO TOTAL-ISSUES-INFO.
037600 220-EXIT.
037700     EXIT.
037800
037900 300-REGIME-LABEL.
038000     IF SR-REGIME = "fasted"
038100         MOVE "fasted"          TO WS-REGIME-LABEL
038200     ELSE
038300     IF SR-REGIME = "fed   "
038400         MOVE "fed"             TO WS-REGIME-LABEL
038500     ELSE
038600     IF SR-REGIME = "both  "
038700         MOVE "fasted and fed"  TO WS-REGIME-LABEL
038800     ELSE
038900         MOVE SPACES            TO WS-REGIME-LABEL.
039000 300-EXIT.
039100     EXIT.
039200
039300 310-SEX-LABEL.
039400     IF SR-SEX = "male  "
039500         MOVE "male"            TO WS-SEX-LABEL
039600     ELSE
039700     IF SR-SEX = "female"
039800         MOVE "female"          TO WS-SEX-LABEL
039900     ELSE
040000     IF SR-SEX = "both  "
040100         MOVE "male and female" TO WS-SEX-LABEL
040200     ELSE
040300         MOVE SPACES            TO WS-SEX-LABEL.
040400 310-EXIT.
040500     EXIT.
040600
040700 600-WRITE-RESULTS-LINE.
040800*  ONE COLUMNAR DETAIL LINE PER REQUEST ON THE RESULTS FILE -
040900*  NO CONTROL BREAK, FLAT DETAIL PLUS THE GRAND TOTAL LINE
041000*  WRITTEN LATER BY 999-CLEANUP.
041100     MOVE "600-WRITE-RESULTS-LINE" TO PARA-NAME.
041200     MOVE SR-INN            TO RD-DRUG-NAME-O.
041300     MOVE DS-TYPE           TO RD-DESIGN-TYPE-O.
041400     MOVE DS-PERIODS        TO RD-PERIODS-O.
041500     MOVE DS-WASHOUT-DAYS   TO RD-WASHOUT-O.
041600     MOVE DS-RSABE          TO RD-RSABE-O.
041700     MOVE SS-BASE-N         TO RD-BASE-N-O.
041800     MOVE SS-ADJUSTED-N     TO RD-ADJUSTED-N-O.
041900     MOVE RI-COUNT-ERROR    TO RD-ISSUES-E-O.
042000     MOVE RI-COUNT-WARNING  TO RD-ISSUES-W-O.
042100     MOVE RI-COUNT-INFO     TO RD-ISSUES-I-O.
042200     WRITE RESULTS-REC-DATA FROM WS-RESULTS-DETAIL-REC.
042300 600-EXIT.
042400     EXIT.
042500
042600 700-WRITE-SYNOPSIS.
042700*  THE ELEVEN NUMBERED SYNOPSIS SECTIONS, IN ORDER.
042800     MOVE "700-WRITE-SYNOPSIS" TO PARA-NAME.
042900     PERFORM 795-PAGE-BREAK      THRU 795-EXIT.
043000     PERFORM 710-SECT-TITLE      THRU 710-EXIT.
043100     PERFORM 715-SECT-OBJECTIVES THRU 715-EXIT.
043200     PERFORM 720-SECT-TASKS      THRU 720-EXIT.
043300     PERFORM 725-SECT-DESIGN     THRU 725-EXIT.
043400     PERFORM 730-SECT-POPULATION THRU 730-EXIT.
043500     PERFORM 740-SECT-PK-TABLE   THRU 740-EXIT.
043600     PERFORM 750-SECT-STAT-METHOD THRU 750-EXIT.
043700     PERFORM 755-SECT-SAFETY     THRU 755-EXIT.
043800     PERFORM 760-SECT-BIOANALYTIC THRU 760-EXIT.
043900     PERFORM 770-SECT-SAMPLE-SIZE THRU 770-EXIT.
044000     PERFORM 780-SECT-ISSUES     THRU 780-EXIT.
044100     PERFORM 790-WRITE-LINE      THRU 790-EXIT.
044200 700-EXIT.
044300     EXIT.
044400
044500 710-SECT-TITLE.
044600     MOVE SPACES TO WS-PRT-LINE.
044700     STRING "1. Protocol synopsis: bioequivalence study "
044800             DELIMITED BY SIZE
044900             SR-INN                DELIMITED BY SPACE
045000             " "                   DELIMITED BY SIZE
045100             SR-DOSE-MG            DELIMITED BY SIZE
045200             " mg"                 DELIMITED BY SIZE
045300             INTO WS-PRT-LINE.
045400     MOVE 2 TO WS-ADV-LINES.
045500     PERFORM 790-WRITE-LINE THRU 790-EXIT.
045600 710-EXIT.
045700     EXIT.
045800
045900 715-SECT-OBJECTIVES.
046000     MOVE SPACES TO WS-PRT-LINE.
046100     MOVE "2. Study objectives" TO WS-PRT-LINE.
046200     MOVE 1 TO WS-ADV-LINES.
046300     PERFORM 790-WRITE-LINE THRU 790-EXIT.
046400     MOVE SPACES TO WS-PRT-LINE.
046500     STRING "   Primary: assess the bioequivalence of the "
046600             DELIMITED BY SIZE
046700             SR-FORM               DELIMITED BY SPACE
046800             " test product versus the reference product"
046900                                   DELIMITED BY SIZE
047000             INTO WS-PRT-LINE.
047100     MOVE 1 TO WS-ADV-LINES.
047200     PERFORM 790-WRITE-LINE THRU 790-EXIT.
047300     MOVE
047400       "   by peak plasma concentration (Cmax) and area under"
047500                                   TO WS-PRT-LINE.
047600     MOVE 1 TO WS-ADV-LINES.
047700     PERFORM 790-WRITE-LINE THRU 790-EXIT.
047800     MOVE
047900       "   the curve (AUC).  Secondary: safety and tolerability."
048000                                   TO WS-PRT-LINE.
048100     MOVE 2 TO WS-ADV-LINES.
048200     PERFORM 790-WRITE-LINE THRU 790-EXIT.
048300 715-EXIT.
048400     EXIT.
048500
048600 720-SECT-TASKS.
048700     MOVE "3. Study tasks" TO WS-PRT-LINE.
048800     MOVE 1 TO WS-ADV-LINES.
048900     PERFORM 790-WRITE-LINE THRU 790-EXIT.
049000     MOVE
049100       "   1. Screen and enroll eligible volunteers under this"
049200                                   TO WS-PRT-LINE.
049300     MOVE 1 TO WS-ADV-LINES.
049400     PERFORM 790-WRITE-LINE THRU 790-EXIT.
049500     MOVE "      protocol." TO WS-PRT-LINE.
049600     MOVE 1 TO WS-ADV-LINES.
049700     PERFORM 790-WRITE-LINE THRU 790-EXIT.
049800     MOVE
049900       "   2. Administer test and reference product per the"
050000                                   TO WS-PRT-LINE.
050100     MOVE 1 TO WS-ADV-LINES.
050200     PERFORM 790-WRITE-LINE THRU 790-EXIT.
050300     MOVE "      randomization schedule." TO WS-PRT-LINE.
050400     MOVE 1 TO WS-ADV-LINES.
050500     PERFORM 790-WRITE-LINE THRU 790-EXIT.
050600     MOVE
050700       "   3. Collect serial blood samples and determine plasma"
050800                                   TO WS-PRT-LINE.
050900     MOVE 1 TO WS-ADV-LINES.
051000     PERFORM 790-WRITE-LINE THRU 790-EXIT.
051100     MOVE "      drug concentrations." TO WS-PRT-LINE.
051200     MOVE 1 TO WS-ADV-LINES.
051300     PERFORM 790-WRITE-LINE THRU 790-EXIT.
051400     MOVE
051500       "   4. Analyze pharmacokinetic data and prepare the final"
051600                                   TO WS-PRT-LINE.
051700     MOVE 1 TO WS-ADV-LINES.
051800     PERFORM 790-WRITE-LINE THRU 790-EXIT.
051900     MOVE "      study report." TO WS-PRT-LINE.
052000     MOVE 2 TO WS-ADV-LINES.
052100     PERFORM 790-WRITE-LINE THRU 790-EXIT.
052200 720-EXIT.
052300     EXIT.
052400
052500 725-SECT-DESIGN.
052600     COMPUTE WS-WASHOUT-INT-O ROUNDED = DS-WASHOUT-DAYS.
052700     MOVE "4. Design" TO WS-PRT-LINE.
052800     MOVE 1 TO WS-ADV-LINES.
052900     PERFORM 790-WRITE-LINE THRU 790-EXIT.
053000     MOVE SPACES TO WS-PRT-LINE.
053100     STRING "   " DELIMITED BY SIZE
053200             DS-NAME               DELIMITED BY SPACE
053300             INTO WS-PRT-LINE.
053400     MOVE 1 TO WS-ADV-LINES.
053500     PERFORM 790-WRITE-LINE THRU 790-EXIT.
053600     MOVE SPACES TO WS-PRT-LINE.
053700     STRING "   Periods: " DELIMITED BY SIZE
053800             DS-PERIODS            DELIMITED BY SIZE
053900             "   Sequences: "      DELIMITED BY SIZE
054000             DS-SEQUENCES          DELIMITED BY SPACE
054100             INTO WS-PRT-LINE.
054200     MOVE 1 TO WS-ADV-LINES.
054300     PERFORM 790-WRITE-LINE THRU 790-EXIT.
054400     MOVE SPACES TO WS-PRT-LINE.
054500     STRING "   Washout: " DELIMITED BY SIZE
054600             WS-WASHOUT-INT-O      DELIMITED BY SIZE
054700             " days   Regime: "    DELIMITED BY SIZE
054800             WS-REGIME-LABEL       DELIMITED BY SPACE
054900             INTO WS-PRT-LINE.
055000     MOVE 1 TO WS-ADV-LINES.
055100     PERFORM 790-WRITE-LINE THRU 790-EXIT.
055200     MOVE SPACES TO WS-PRT-LINE.
055300     STRING "   Reference-scaled ABE applicable: "
055400                                   DELIMITED BY SIZE
055500             DS-RSABE              DELIMITED BY SIZE
055600             INTO WS-PRT-LINE.
055700     MOVE 2 TO WS-ADV-LINES.
055800     PERFORM 790-WRITE-LINE THRU 790-EXIT.
055900 725-EXIT.
056000     EXIT.
056100
056200 730-SECT-POPULATION.
056300     MOVE SR-MIN-AGE TO WS-AGE-MIN-O.
056400     MOVE SR-MAX-AGE TO WS-AGE-MAX-O.
056500     MOVE SR-BMI-MIN TO WS-BMI-MIN-O.
056600     MOVE SR-BMI-MAX TO WS-BMI-MAX-O.
056700     MOVE "5. Population" TO WS-PRT-LINE.
056800     MOVE 1 TO WS-ADV-LINES.
056900     PERFORM 790-WRITE-LINE THRU 790-EXIT.
057000     MOVE SPACES TO WS-PRT-LINE.
057100     STRING "   Sex: " DELIMITED BY SIZE
057200             WS-SEX-LABEL          DELIMITED BY SPACE
057300             "   Age range: "      DELIMITED BY SIZE
057400             WS-AGE-MIN-O          DELIMITED BY SIZE
057500             "-"                   DELIMITED BY SIZE
057600             WS-AGE-MAX-O          DELIMITED BY SIZE
057700             " years"              DELIMITED BY SIZE
057800             INTO WS-PRT-LINE.
057900     MOVE 1 TO WS-ADV-LINES.
058000     PERFORM 790-WRITE-LINE THRU 790-EXIT.
058100     MOVE "   Inclusion criteria:" TO WS-PRT-LINE.
058200     MOVE 1 TO WS-ADV-LINES.
058300     PERFORM 790-WRITE-LINE THRU 790-EXIT.
058400     MOVE SPACES TO WS-PRT-LINE.
058500     STRING "     1. Healthy adult volunteers, age "
058600                                   DELIMITED BY SIZE
058700             WS-AGE-MIN-O          DELIMITED BY SIZE
058800             " to "                DELIMITED BY SIZE
058900             WS-AGE-MAX-O          DELIMITED BY SIZE
059000             " years, "            DELIMITED BY SIZE
059100             WS-SEX-LABEL          DELIMITED BY SPACE
059200             "."                   DELIMITED BY SIZE
059300             INTO WS-PRT-LINE.
059400     MOVE 1 TO WS-ADV-LINES.
059500     PERFORM 790-WRITE-LINE THRU 790-EXIT.
059600     MOVE SPACES TO WS-PRT-LINE.
059700     STRING
059800       "     2. Body mass index (BMI) between "
059900                                   DELIMITED BY SIZE
060000             WS-BMI-MIN-O          DELIMITED BY SIZE
060100             " and "               DELIMITED BY SIZE
060200             WS-BMI-MAX-O          DELIMITED BY SIZE
060300             " kg/m2."             DELIMITED BY SIZE
060400             INTO WS-PRT-LINE.
060500     MOVE 1 TO WS-ADV-LINES.
060600     PERFORM 790-WRITE-LINE THRU 790-EXIT.
060700     MOVE
060800       "     3. Able and willing to give written informed"
060900                                   TO WS-PRT-LINE.
061000     MOVE 1 TO WS-ADV-LINES.
061100     PERFORM 790-WRITE-LINE THRU 790-EXIT.
061200     MOVE "        consent." TO WS-PRT-LINE.
061300     MOVE 1 TO WS-ADV-LINES.
061400     PERFORM 790-WRITE-LINE THRU 790-EXIT.
061500     MOVE "   Exclusion criteria:" TO WS-PRT-LINE.
061600     MOVE 1 TO WS-ADV-LINES.
061700     PERFORM 790-WRITE-LINE THRU 790-EXIT.
061800     MOVE
061900       "     1. History of hypersensitivity to the active"
062000                                   TO WS-PRT-LINE.
062100     MOVE 1 TO WS-ADV-LINES.
062200     PERFORM 790-WRITE-LINE THRU 790-EXIT.
062300     MOVE "        substance or excipients." TO WS-PRT-LINE.
062400     MOVE 1 TO WS-ADV-LINES.
062500     PERFORM 790-WRITE-LINE THRU 790-EXIT.
062600     MOVE
062700       "     2. Clinically significant hepatic, renal, cardiac,"
062800                                   TO WS-PRT-LINE.
062900     MOVE 1 TO WS-ADV-LINES.
063000     PERFORM 790-WRITE-LINE THRU 790-EXIT.
063100     MOVE "        or gastrointestinal disease." TO WS-PRT-LINE.
063200     MOVE 1 TO WS-ADV-LINES.
063300     PERFORM 790-WRITE-LINE THRU 790-EXIT.
063400     MOVE
063500       "     3. Use of any other medication within 14 days"
063600                                   TO WS-PRT-LINE.
063700     MOVE 1 TO WS-ADV-LINES.
063800     PERFORM 790-WRITE-LINE THRU 790-EXIT.
063900     MOVE "        prior to first dosing." TO WS-PRT-LINE.
064000     MOVE 1 TO WS-ADV-LINES.
064100     PERFORM 790-WRITE-LINE THRU 790-EXIT.
064200     MOVE
064300       "     4. Pregnant, lactating, or unwilling to use"
064400                                   TO WS-PRT-LINE.
064500     MOVE 1 TO WS-ADV-LINES.
064600     PERFORM 790-WRITE-LINE THRU 790-EXIT.
064700     MOVE "        adequate contraception." TO WS-PRT-LINE.
064800     MOVE 2 TO WS-ADV-LINES.
064900     PERFORM 790-WRITE-LINE THRU 790-EXIT.
065000 730-EXIT.
065100     EXIT.
065200
065300 740-SECT-PK-TABLE.
065400*  UNKNOWN (ZERO) PK VALUES PRINT AS "N/A" - SEE THE SPEC NOTE
065500*  ON THE PK-PARAMETERS RECORD.
065600     MOVE "6. Pharmacokinetic parameters (reference)"
065700                                   TO WS-PRT-LINE.
065800     MOVE 1 TO WS-ADV-LINES.
065900     PERFORM 790-WRITE-LINE THRU 790-EXIT.
066000     MOVE SPACES TO WS-PRT-LINE.
066100     IF PK-CMAX = 0
066200         STRING "   Cmax:   N/A" DELIMITED BY SIZE
066300             INTO WS-PRT-LINE
066400     ELSE
066500         MOVE PK-CMAX TO WS-PK-CMAX-O
066600         STRING "   Cmax:   " DELIMITED BY SIZE
066700             WS-PK-CMAX-O      DELIMITED BY SIZE
066800             " ng/mL"          DELIMITED BY SIZE
066900             INTO WS-PRT-LINE.
067000     MOVE 1 TO WS-ADV-LINES.
067100     PERFORM 790-WRITE-LINE THRU 790-EXIT.
067200     MOVE SPACES TO WS-PRT-LINE.
067300     IF PK-AUC = 0
067400         STRING "   AUC:    N/A" DELIMITED BY SIZE
067500             INTO WS-PRT-LINE
067600     ELSE
067700         MOVE PK-AUC TO WS-PK-AUC-O
067800         STRING "   AUC:    " DELIMITED BY SIZE
067900             WS-PK-AUC-O       DELIMITED BY SIZE
068000             " ng.h/mL"        DELIMITED BY SIZE
068100             INTO WS-PRT-LINE.
068200     MOVE 1 TO WS-ADV-LINES.
068300     PERFORM 790-WRITE-LINE THRU 790-EXIT.
068400     MOVE SPACES TO WS-PRT-LINE.
068500     IF PK-TMAX = 0
068600         STRING "   Tmax:   N/A" DELIMITED BY SIZE
068700             INTO WS-PRT-LINE
068800     ELSE
068900         MOVE PK-TMAX TO WS-PK-TMAX-O
069000         STRING "   Tmax:   " DELIMITED BY SIZE
069100             WS-PK-TMAX-O      DELIMITED BY SIZE
069200             " hours"          DELIMITED BY SIZE
069300             INTO WS-PRT-LINE.
069400     MOVE 1 TO WS-ADV-LINES.
069500     PERFORM 790-WRITE-LINE THRU 790-EXIT.
069600     MOVE SPACES TO WS-PRT-LINE.
069700     IF PK-THALF = 0
069800         STRING "   T-half: N/A" DELIMITED BY SIZE
069900             INTO WS-PRT-LINE
070000     ELSE
070100         MOVE PK-THALF TO WS-PK-THALF-O
070200         STRING "   T-half: " DELIMITED BY SIZE
070300             WS-PK-THALF-O     DELIMITED BY SIZE
070400             " hours"          DELIMITED BY SIZE
070500             INTO WS-PRT-LINE.
070600     MOVE 1 TO WS-ADV-LINES.
070700     PERFORM 790-WRITE-LINE THRU 790-EXIT.
070800     MOVE SPACES TO WS-PRT-LINE.
070900     IF PK-CV-INTRA = 0
071000         STRING "   CVintra: N/A" DELIMITED BY SIZE
071100             INTO WS-PRT-LINE
071200     ELSE
071300         COMPUTE WS-PK-CV-PCT-WORK ROUNDED = PK-CV-INTRA * 100
071400         MOVE WS-PK-CV-PCT-WORK TO WS-PK-CV-O
071500         STRING "   CVintra: " DELIMITED BY SIZE
071600             WS-PK-CV-O         DELIMITED BY SIZE
071700             " percent"         DELIMITED BY SIZE
071800             INTO WS-PRT-LINE.
071900     MOVE 2 TO WS-ADV-LINES.
072000     PERFORM 790-WRITE-LINE THRU 790-EXIT.
072100 740-EXIT.
072200     EXIT.
072300
072400 750-SECT-STAT-METHOD.
072500     MOVE "7. Statistical methodology" TO WS-PRT-LINE.
072600     MOVE 1 TO WS-ADV-LINES.
072700     PERFORM 790-WRITE-LINE THRU 790-EXIT.
072800     MOVE
072900       "   ANOVA performed on log-transformed Cmax and AUC."
073000                                   TO WS-PRT-LINE.
073100     MOVE 1 TO WS-ADV-LINES.
073200     PERFORM 790-WRITE-LINE THRU 790-EXIT.
073300     MOVE
073400       "   Bioequivalence concluded if the 90 percent CI of the"
073500                                   TO WS-PRT-LINE.
073600     MOVE 1 TO WS-ADV-LINES.
073700     PERFORM 790-WRITE-LINE THRU 790-EXIT.
073800     MOVE
073900       "   geometric mean ratio falls within 80.00-125.00%."
074000                                   TO WS-PRT-LINE.
074100     MOVE 2 TO WS-ADV-LINES.
074200     PERFORM 790-WRITE-LINE THRU 790-EXIT.
074300 750-EXIT.
074400     EXIT.
074500
074600 755-SECT-SAFETY.
074700     MOVE "8. Safety monitoring plan" TO WS-PRT-LINE.
074800     MOVE 1 TO WS-ADV-LINES.
074900     PERFORM 790-WRITE-LINE THRU 790-EXIT.
075000     MOVE
075100       "   Adverse events recorded from dosing through the"
075200                                   TO WS-PRT-LINE.
075300     MOVE 1 TO WS-ADV-LINES.
075400     PERFORM 790-WRITE-LINE THRU 790-EXIT.
075500     MOVE
075600       "   final follow-up visit.  Vital signs and clinical"
075700                                   TO WS-PRT-LINE.
075800     MOVE 1 TO WS-ADV-LINES.
075900     PERFORM 790-WRITE-LINE THRU 790-EXIT.
076000     MOVE
076100       "   laboratory tests obtained at screening and at study"
076200                                   TO WS-PRT-LINE.
076300     MOVE 1 TO WS-ADV-LINES.
076400     PERFORM 790-WRITE-LINE THRU 790-EXIT.
076500     MOVE "   exit." TO WS-PRT-LINE.
076600     MOVE 2 TO WS-ADV-LINES.
076700     PERFORM 790-WRITE-LINE THRU 790-EXIT.
076800 755-EXIT.
076900     EXIT.
077000
077100 760-SECT-BIOANALYTIC.
077200     MOVE "9. Bioanalytical method" TO WS-PRT-LINE.
077300     MOVE 1 TO WS-ADV-LINES.
077400     PERFORM 790-WRITE-LINE THRU 790-EXIT.
077500     MOVE
077600       "   Plasma concentrations determined by a validated"
077700                                   TO WS-PRT-LINE.
077800     MOVE 1 TO WS-ADV-LINES.
077900     PERFORM 790-WRITE-LINE THRU 790-EXIT.
078000     MOVE
078100       "   LC-MS/MS assay meeting current regulatory"
078200                                   TO WS-PRT-LINE.
078300     MOVE 1 TO WS-ADV-LINES.
078400     PERFORM 790-WRITE-LINE THRU 790-EXIT.
078500     MOVE "   bioanalytical validation guidance." TO WS-PRT-LINE.
078600     MOVE 2 TO WS-ADV-LINES.
078700     PERFORM 790-WRITE-LINE THRU 790-EXIT.
078800 760-EXIT.
078900     EXIT.
079000
079100 770-SECT-SAMPLE-SIZE.
079200     COMPUTE WS-PCT-WORK ROUNDED = SS-DROPOUT-RATE * 100
079300     MOVE WS-PCT-WORK TO WS-DROPOUT-PCT-O.
079400     COMPUTE WS-PCT-WORK ROUNDED = SS-SCREENFAIL-RATE * 100
079500     MOVE WS-PCT-WORK TO WS-SCREENFAIL-PCT-O.
079600     MOVE "10. Sample size" TO WS-PRT-LINE.
079700     MOVE 1 TO WS-ADV-LINES.
079800     PERFORM 790-WRITE-LINE THRU 790-EXIT.
079900     MOVE SPACES TO WS-PRT-LINE.
080000     STRING "   Base N: " DELIMITED BY SIZE
080100             SS-BASE-N             DELIMITED BY SIZE
080200             "   Adjusted N: "     DELIMITED BY SIZE
080300             SS-ADJUSTED-N         DELIMITED BY SIZE
080400             INTO WS-PRT-LINE.
080500     MOVE 1 TO WS-ADV-LINES.
080600     PERFORM 790-WRITE-LINE THRU 790-EXIT.
080700     MOVE SPACES TO WS-PRT-LINE.
080800     STRING "   Dropout: " DELIMITED BY SIZE
080900             WS-DROPOUT-PCT-O      DELIMITED BY SIZE
081000             " percent   Screen-fail: "
081100                                   DELIMITED BY SIZE
081200             WS-SCREENFAIL-PCT-O   DELIMITED BY SIZE
081300             " percent"            DELIMITED BY SIZE
081400             INTO WS-PRT-LINE.
081500     MOVE 2 TO WS-ADV-LINES.
081600     PERFORM 790-WRITE-LINE THRU 790-EXIT.
081700 770-EXIT.
081800     EXIT.
081900
082000 780-SECT-ISSUES.
082100*  ONE LINE PER REGULATORY ISSUE, TRIMMED THROUGH STRLTH -
082200*  "NO ISSUES." IF THE TABLE CAME BACK EMPTY.
082300     MOVE "11. Automatic issues" TO WS-PRT-LINE.
082400     MOVE 1 TO WS-ADV-LINES.
082500     PERFORM 790-WRITE-LINE THRU 790-EXIT.
082600     IF RI-ISSUE-COUNT = 0
082700         MOVE "   No issues." TO WS-PRT-LINE
082800         MOVE 2 TO WS-ADV-LINES
082900         PERFORM 790-WRITE-LINE THRU 790-EXIT
083000     ELSE
083100         PERFORM 785-WRITE-ISSUE-ROWS
083200                 THRU 785-EXIT
083300                 VARYING RI-IDX FROM 1 BY 1
083400                 UNTIL RI-IDX > RI-ISSUE-COUNT.
083500 780-EXIT.
083600     EXIT.
083700
083800 785-WRITE-ISSUE-ROWS.
083900     IF RI-SEV-ERROR (RI-IDX)
084000         MOVE "E" TO WS-SEV-MARKER
084100     ELSE
084200     IF RI-SEV-WARNING (RI-IDX)
084300         MOVE "W" TO WS-SEV-MARKER
084400     ELSE
084500         MOVE "I" TO WS-SEV-MARKER.
084600     MOVE SPACES TO WS-STRLTH-TEXT.
084700     MOVE RI-MESSAGE (RI-IDX) TO WS-STRLTH-TEXT.
084800     MOVE 0 TO WS-STRLTH-LEN.
084900     CALL "STRLTH" USING WS-STRLTH-TEXT, WS-STRLTH-LEN.
085000     MOVE SPACES TO WS-PRT-LINE.
085100     STRING "   [" DELIMITED BY SIZE
085200             WS-SEV-MARKER         DELIMITED BY SIZE
085300             "] "                  DELIMITED BY SIZE
085400             RI-CODE (RI-IDX)      DELIMITED BY SPACE
085500             " ("                  DELIMITED BY SIZE
085600             RI-SEVERITY (RI-IDX)  DELIMITED BY SPACE
085700             "): "                 DELIMITED BY SIZE
085800             WS-STRLTH-TEXT (1:WS-STRLTH-LEN)
085900                                   DELIMITED BY SIZE
086000             INTO WS-PRT-LINE.
086100     MOVE 1 TO WS-ADV-LINES.
086200     PERFORM 790-WRITE-LINE THRU 790-EXIT.
086300 785-EXIT.
086400     EXIT.
086500
086600 790-WRITE-LINE.
086700*  COMMON PRINT-LINE WRITER FOR ALL ELEVEN SYNOPSIS SECTIONS -
086800*  PAGE-BREAKS AT 54 LINES, PATLIST-STYLE.
086900     MOVE "790-WRITE-LINE" TO PARA-NAME.
087000     IF WS-LINES > 54
087100         PERFORM 795-PAGE-BREAK THRU 795-EXIT.
087200     WRITE SYNRPT-REC FROM WS-PRT-LINE
087300         AFTER ADVANCING WS-ADV-LINES LINES.
087400     ADD WS-ADV-LINES TO WS-LINES.
087500     MOVE SPACES TO WS-PRT-LINE.
087600 790-EXIT.
087700     EXIT.
087800
087900 795-PAGE-BREAK.
088000     MOVE "795-PAGE-BREAK" TO PARA-NAME.
088100     MOVE WS-PAGES TO PAGE-NBR-O.
088200     WRITE SYNRPT-REC FROM WS-HDR-REC
088300         AFTER ADVANCING NEXT-PAGE.
088400     WRITE SYNRPT-REC FROM WS-BLANK-LINE
088500         AFTER ADVANCING 1.
088600     ADD +1 TO WS-PAGES.
088700     MOVE ZERO TO WS-LINES.
088800 795-EXIT.
088900     EXIT.
089000
089100 800-OPEN-FILES.
089200     MOVE "800-OPEN-FILES" TO PARA-NAME.
089300     OPEN INPUT STDREQ.
089400     OPEN OUTPUT RESULTS, SYNRPT, SYSOUT.
089500     WRITE RESULTS-REC-DATA FROM WS-RESULTS-HDR-REC.
089600 800-EXIT.
089700     EXIT.
089800
089900 850-CLOSE-FILES.
090000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
090100     CLOSE STDREQ, RESULTS, SYNRPT, SYSOUT.
090200 850-EXIT.
090300     EXIT.
090400
090500 900-READ-REQUEST.
090600     READ STDREQ INTO BE-STUDY-REQUEST-REC
090700         AT END MOVE "N" TO MORE-DATA-SW
090800         GO TO 900-EXIT
090900     END-READ.
091000     ADD +1 TO RECORDS-READ.
091100 900-EXIT.
091200     EXIT.
091300
091400 999-CLEANUP.
091500*  END-OF-RUN TOTALS - RECORDS PROCESSED, PK FOUND/NOT FOUND,
091600*  TOTAL ADJUSTED SUBJECTS, TOTAL ISSUES BY SEVERITY.
091700     MOVE "999-CLEANUP" TO PARA-NAME.
091800     MOVE RECORDS-READ            TO RT-RECORDS-READ-O.
091900     MOVE PK-FOUND-COUNT          TO RT-PK-FOUND-O.
092000     MOVE PK-NOTFOUND-COUNT       TO RT-PK-NOTFOUND-O.
092100     MOVE TOTAL-ADJUSTED-SUBJECTS TO RT-ADJ-SUBJ-O.
092200     MOVE TOTAL-ISSUES-ERROR      TO RT-ISSUES-E-O.
092300     MOVE TOTAL-ISSUES-WARNING    TO RT-ISSUES-W-O.
092400     MOVE TOTAL-ISSUES-INFO       TO RT-ISSUES-I-O.
092500     WRITE RESULTS-REC-DATA FROM WS-RESULTS-TOTAL-REC.
092600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
092700     DISPLAY "******** NORMAL END OF JOB BEBATCH ********".
092800 999-EXIT.
092900     EXIT.
093000
093100 1000-ABEND-RTN.
093200     WRITE SYSOUT-REC FROM ABEND-REC.
093300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
093400     DISPLAY "*** ABNORMAL END OF JOB - BEBATCH ***"
093500             UPON CONSOLE.
093600     MOVE +1 TO RETURN-CODE.
093700     GOBACK.
