000100******************************************************************
000200*    COPYBOOK.  BESSZREC                                        *
000300*    BE STUDY PLANNING SYSTEM - SAMPLE-SIZE-RESULT RECORD        *
000400*                                                                *
000500*    BUILT BY BESAMPSZ.  SS-BASE-N AND SS-ADJUSTED-N ARE ALWAYS  *
000600*    EVEN, PER TOST SEQUENCE-BALANCE RULES.                      *
000700******************************************************************
000800*    89/05/02  RTV  ORIGINAL LAYOUT                               CR0119  
000900******************************************************************
001000 01  BE-SAMPLE-SIZE-RESULT-REC.
001100     05  SS-N-COUNTS.
001200         10  SS-BASE-N               PIC 9(4).
001300         10  SS-ADJUSTED-N           PIC 9(4).
001400     05  SS-N-COUNTS-RAW REDEFINES SS-N-COUNTS
001500                                 PIC X(8).
001600     05  SS-DROPOUT-RATE             PIC V9(4).
001700     05  SS-SCREENFAIL-RATE          PIC V9(4).
001800     05  FILLER                      PIC X(4).
