000100******************************************************************
000200*    COPYBOOK.  ABENDREC                                        *
000300*    BE STUDY PLANNING SYSTEM - COMMON ABEND MESSAGE LAYOUT      *
000400*                                                                *
000500*    SHOP-STANDARD ABEND LINE.  WRITTEN TO SYSOUT BY 1000-ABEND- *
000600*    RTN IN ANY BATCH PROGRAM WHEN A FILE STATUS OR BALANCING    *
000700*    CHECK FAILS.  CARRIED OVER UNCHANGED FROM THE SHOP'S        *
000800*    STANDARD JOB STREAM COPYBOOK OF THE SAME NAME.              *
000900******************************************************************
001000*    88/11/30  JWS  ORIGINAL SHOP-STANDARD LAYOUT                 CR0003  
001100******************************************************************
001200 01  ABEND-REC.
001300     05  FILLER                      PIC X(4)
001400                                 VALUE "*** ".
001500     05  PARA-NAME                   PIC X(30).
001600     05  FILLER                      PIC X(2) VALUE SPACES.
001700     05  ABEND-REASON                PIC X(40).
001800     05  FILLER                      PIC X(2) VALUE SPACES.
001900     05  EXPECTED-VAL                PIC X(10).
002000     05  FILLER                      PIC X(2) VALUE SPACES.
002100     05  ACTUAL-VAL                  PIC X(10).
