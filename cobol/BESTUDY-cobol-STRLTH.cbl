000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/03/89.
000700 DATE-COMPILED. 01/03/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    RETURNS THE TRIMMED LENGTH OF A TEXT FIELD - STRIPS LOW-
001300*    VALUES TO SPACES ON A WORKING COPY, THEN WALKS THE COPY
001400*    BACKWARD ONE BYTE AT A TIME UNTIL A NON-SPACE BYTE IS
001500*    FOUND (OR THE FIELD RUNS OUT).  GENERAL-PURPOSE SHOP
001600*    UTILITY - CALLED FROM ANY PROGRAM THAT HAS TO FIT A
001700*    VARIABLE-LENGTH COMMENT OR MESSAGE INTO A FIXED PRINT SLOT.
001800*
001900******************************************************************
002000*    CHANGE LOG                                                 *
002100******************************************************************
002200*    01/03/89  JWS  ORIGINAL ROUTINE                              CR0002  
002300*    93/08/17  RTV  NO LOGIC CHANGE - RECOMPILED UNDER NEW        CR0231  
002400*                   COMPILER RELEASE                              CR0231  
002500*    99/01/06  DWK  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE,  CR0398  
002600*                   NO CHANGE REQUIRED                            CR0398  
002700*    06/05/22  LKM  ADOPTED BY THE BE STUDY PLANNING SYSTEM TO    CR0512  
002800*                   TRIM REGULATORY-ISSUE MESSAGE TEXT BEFORE     CR0512  
002900*                   IT IS PRINTED ON THE SYNOPSIS REPORT          CR0512  
003000*    08/14/06  LKM  REPLACED THE REVERSE/TALLYING TECHNIQUE WITH  CR0519  
003100*                   A BACKWARD REFERENCE-MODIFICATION SCAN - ONE  CR0519  
003200*                   LESS INTRINSIC FUNCTION CALL PER INVOCATION   CR0519  
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 77  L            PIC  S9(4) COMP.
004600 77  L-HEX REDEFINES L
004700                  PIC  XX.
004800
004900 01  MISC-FIELDS.
005000     05 TEMP-TXT  PIC X(254).
005100     05 TEMP-TXT-HALVES REDEFINES TEMP-TXT.
005200        10 TEMP-TXT-FIRST-HALF   PIC X(127).
005300        10 TEMP-TXT-LAST-HALF    PIC X(127).
005400     05 FILLER    PIC X(1).
005500
005600 LINKAGE SECTION.
005700 01  TEXT1        PIC X(255).
005800 01  TEXT1-HALVES REDEFINES TEXT1.
005900     05 TEXT1-FIRST-HALF         PIC X(127).
006000     05 TEXT1-LAST-HALF          PIC X(128).
006100 01  RETURN-LTH   PIC S9(4).
006200
006300 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006400     MOVE TEXT1 TO TEMP-TXT.
006500     INSPECT TEMP-TXT
006600               REPLACING ALL LOW-VALUES BY SPACES.
006700     MOVE LENGTH OF TEMP-TXT TO L.
006800     PERFORM 100-BACKSCAN THRU 100-EXIT
006900         UNTIL L = 0
007000            OR TEMP-TXT (L:1) NOT = SPACE.
007100     ADD L TO RETURN-LTH.
007200     GOBACK.
007300
007400 100-BACKSCAN.
007500     SUBTRACT 1 FROM L.
007600 100-EXIT.
007700     EXIT.
