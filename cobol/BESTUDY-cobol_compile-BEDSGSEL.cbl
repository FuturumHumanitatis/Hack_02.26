000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BEDSGSEL.
000400 AUTHOR. R T VANCE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/09/89.
000700 DATE-COMPILED. 05/09/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CALLED SUBPROGRAM - CHOOSES THE STUDY DESIGN (CROSSOVER OR
001300*    PARALLEL, NUMBER OF PERIODS, SEQUENCES, WASHOUT) FOR A
001400*    SINGLE BIOEQUIVALENCE STUDY REQUEST, FROM THE REQUESTED
001500*    DRUG'S EFFECTIVE VARIABILITY AND HALF-LIFE.
001600*
001700*    THIS ROUTINE ORIGINALLY DROVE ITS RESULT FROM A DB2-BACKED
001800*    REFERENCE-TABLE LOOKUP.  THE EXEC SQL CALL AND ITS DCLGEN
001900*    COPYBOOK WERE DROPPED WHEN THE ROUTINE WAS RE-TASKED FOR
002000*    THE BE STUDY PLANNING SYSTEM - THE THRESHOLD-CASCADE SHAPE
002100*    OF THE OLD LOGIC WAS KEPT AS-IS.
002200*
002300******************************************************************
002400*    CHANGE LOG                                                 *
002500******************************************************************
002600*    05/09/89  RTV  ORIGINAL ROUTINE - CALLED FROM BEBATCH        CR0117  
002700*    91/07/22  RTV  ADDED THE PREFERRED-DESIGN-NAME OVERRIDE      CR0201  
002800*    94/11/03  DWK  ADDED THE 2X3X3 AND 2X4 REPLICATE DESIGN      CR0266  
002900*                   STEPS OF THE CASCADE - PREVIOUSLY ONLY 2X2    CR0266  
003000*                   AND PARALLEL WERE SUPPORTED                   CR0266  
003100*    99/01/06  DWK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        CR0398  
003200*                   REQUIRED                                      CR0398  
003300*    06/05/22  LKM  NO LOGIC CHANGE - RECOMPILED WITH BEBATCH     CR0512  
003400*                   WHEN STRLTH WAS ADOPTED BY THE BE STUDY       CR0512  
003500*                   PLANNING SYSTEM                               CR0512  
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  WS-CONSTANTS.
004900     05  WS-CV-LOW-DEFAULT           PIC V9(4) VALUE 0.2500.
005000     05  WS-CV-HIGH-DEFAULT          PIC V9(4) VALUE 0.4500.
005100     05  WS-CV-DEFAULT               PIC V9(4) VALUE 0.2500.
005200     05  WS-CV-RSABE-THRESH          PIC V9(4) VALUE 0.3000.
005300     05  WS-CV-2X3X3-THRESH          PIC V9(4) VALUE 0.5000.
005400     05  WS-THALF-PARALLEL-THRESH    PIC 9(3)V9  VALUE 048.0.
005500     05  WS-MIN-WASHOUT-DAYS         PIC 9(3)V9  VALUE 007.0.
005600     05  FILLER                      PIC X(4).
005700
005800 01  WS-EFFECTIVE-CV                 PIC V9(4).
005900 01  WS-EFFECTIVE-CV-RAW REDEFINES WS-EFFECTIVE-CV
006000                                     PIC 9(4).
006100
006200 01  WS-WASHOUT-WORK.
006300     05  WS-WASHOUT-RAW              PIC 9(3)V9    COMP-3.
006400     05  WS-WASHOUT-FROM-THALF       PIC 9(3)V9    COMP-3.
006500     05  FILLER                      PIC X(3).
006600 01  WS-WASHOUT-WORK-RAW REDEFINES WS-WASHOUT-WORK
006700                                     PIC X(9).
006800
006900****** RSABE-SUGGESTED SWITCH - A STANDALONE SWITCH, THE SAME
007000****** HABIT THIS SHOP USES FOR MORE-PATSORT-SW AND ITS OTHER
007100****** ONE-BYTE PROGRAM SWITCHES.
007200 77  WS-RSABE-SUGGESTED-SW           PIC X.
007300     88  WS-RSABE-SUGGESTED          VALUE "Y".
007400     88  WS-RSABE-NOT-SUGGESTED      VALUE "N".
007500
007600 01  WS-DESIGN-NAME-WORK.
007700     05  WS-DESIGN-NAME-STD          PIC X(40).
007800     05  WS-DESIGN-NAME-STD-HALVES REDEFINES WS-DESIGN-NAME-STD.
007900         10  WS-DESIGN-NAME-FIRST20  PIC X(20).
008000         10  WS-DESIGN-NAME-LAST20   PIC X(20).
008100     05  FILLER                      PIC X(2).
008200
008300 LINKAGE SECTION.
008400 COPY BESTDREQ.
008500 COPY BEPKPARM.
008600 COPY BEDESREC.
008700
008800 PROCEDURE DIVISION USING BE-STUDY-REQUEST-REC,
008900                           BE-PK-PARAMETERS-REC,
009000                           BE-STUDY-DESIGN-REC.
009100
009200     PERFORM 100-CALC-EFFECTIVE-CV THRU 100-EXIT.
009300     PERFORM 200-CALC-WASHOUT      THRU 200-EXIT.
009400     PERFORM 300-CHOOSE-DESIGN     THRU 300-EXIT.
009500     PERFORM 400-APPLY-PREFERENCE  THRU 400-EXIT.
009600
009700     GOBACK.
009800
009900 100-CALC-EFFECTIVE-CV.
010000*  EFFECTIVE CV, PRIORITY ORDER - USER FIGURE, ELSE PK-TABLE
010100*  FIGURE, ELSE CATEGORY DEFAULT, ELSE THE SHOP DEFAULT.
010200     IF SR-CV-INTRA > 0
010300         MOVE SR-CV-INTRA TO WS-EFFECTIVE-CV
010400     ELSE
010500     IF PK-CV-INTRA > 0
010600         MOVE PK-CV-INTRA TO WS-EFFECTIVE-CV
010700     ELSE
010800     IF SR-CV-CATEGORY = "low "
010900         MOVE WS-CV-LOW-DEFAULT TO WS-EFFECTIVE-CV
011000     ELSE
011100     IF SR-CV-CATEGORY = "high"
011200         MOVE WS-CV-HIGH-DEFAULT TO WS-EFFECTIVE-CV
011300     ELSE
011400         MOVE WS-CV-DEFAULT TO WS-EFFECTIVE-CV.
011500
011600     IF WS-EFFECTIVE-CV > WS-CV-RSABE-THRESH
011700         SET WS-RSABE-SUGGESTED TO TRUE
011800     ELSE
011900         SET WS-RSABE-NOT-SUGGESTED TO TRUE.
012000 100-EXIT.
012100     EXIT.
012200
012300 200-CALC-WASHOUT.
012400*  WASHOUT = MAX ( 5 * T-HALF-HOURS / 24 , 7.0 ) DAYS.
012500*  T-HALF UNKNOWN (ZERO) DEFAULTS THE WASHOUT TO THE MINIMUM.
012600     IF PK-THALF = 0
012700         MOVE WS-MIN-WASHOUT-DAYS TO WS-WASHOUT-RAW
012800     ELSE
012900         COMPUTE WS-WASHOUT-FROM-THALF ROUNDED =
013000             (5 * PK-THALF) / 24
013100         IF WS-WASHOUT-FROM-THALF > WS-MIN-WASHOUT-DAYS
013200             MOVE WS-WASHOUT-FROM-THALF TO WS-WASHOUT-RAW
013300         ELSE
013400             MOVE WS-MIN-WASHOUT-DAYS TO WS-WASHOUT-RAW.
013500 200-EXIT.
013600     EXIT.
013700
013800 300-CHOOSE-DESIGN.
013900*  FOUR-WAY CASCADE - FIRST MATCH WINS.  THIS IS THE SAME
014000*  THRESHOLD-CASCADE SHAPE THE OLD DB2-TABLE-DRIVEN LOGIC
014100*  USED, CARRIED OVER PARAGRAPH FOR PARAGRAPH.
014200     IF PK-THALF > 0 AND PK-THALF > WS-THALF-PARALLEL-THRESH
014300         PERFORM 310-BUILD-PARALLEL   THRU 310-EXIT
014400     ELSE
014500     IF WS-EFFECTIVE-CV NOT > WS-CV-RSABE-THRESH
014600         PERFORM 320-BUILD-2X2        THRU 320-EXIT
014700     ELSE
014800     IF WS-EFFECTIVE-CV NOT > WS-CV-2X3X3-THRESH
014900         PERFORM 330-BUILD-2X3X3      THRU 330-EXIT
015000     ELSE
015100         PERFORM 340-BUILD-2X4        THRU 340-EXIT.
015200 300-EXIT.
015300     EXIT.
015400
015500 310-BUILD-PARALLEL.
015600     MOVE "Parallel-group design"     TO DS-NAME.
015700     MOVE "parallel"                  TO DS-TYPE.
015800     MOVE 1                           TO DS-PERIODS.
015900     MOVE "T,R"                       TO DS-SEQUENCES.
016000     MOVE 0                           TO DS-WASHOUT-DAYS.
016100     IF WS-RSABE-SUGGESTED
016200         MOVE "Y" TO DS-RSABE
016300     ELSE
016400         MOVE "N" TO DS-RSABE.
016500 310-EXIT.
016600     EXIT.
016700
016800 320-BUILD-2X2.
016900     MOVE "2x2 crossover design"      TO DS-NAME.
017000     MOVE "2x2"                       TO DS-TYPE.
017100     MOVE 2                           TO DS-PERIODS.
017200     MOVE "TR,RT"                     TO DS-SEQUENCES.
017300     MOVE WS-WASHOUT-RAW              TO DS-WASHOUT-DAYS.
017400     MOVE "N"                         TO DS-RSABE.
017500 320-EXIT.
017600     EXIT.
017700
017800 330-BUILD-2X3X3.
017900     MOVE "2x3x3 partial replicate design" TO DS-NAME.
018000     MOVE "2x3x3"                     TO DS-TYPE.
018100     MOVE 3                           TO DS-PERIODS.
018200     MOVE "TRR,RRT"                   TO DS-SEQUENCES.
018300     MOVE WS-WASHOUT-RAW              TO DS-WASHOUT-DAYS.
018400     MOVE "Y"                         TO DS-RSABE.
018500 330-EXIT.
018600     EXIT.
018700
018800 340-BUILD-2X4.
018900     MOVE "2x4 full replicate design"  TO DS-NAME.
019000     MOVE "2x4"                       TO DS-TYPE.
019100     MOVE 4                           TO DS-PERIODS.
019200     MOVE "TRTR,RTRT"                 TO DS-SEQUENCES.
019300     MOVE WS-WASHOUT-RAW              TO DS-WASHOUT-DAYS.
019400     MOVE "Y"                         TO DS-RSABE.
019500 340-EXIT.
019600     EXIT.
019700
019800 400-APPLY-PREFERENCE.
019900*  A REQUESTED DESIGN NAME REPLACES ONLY DS-NAME - THE TYPE,
020000*  PERIODS, SEQUENCES, WASHOUT AND RSABE FLAG STAY AS COMPUTED.
020100     IF SR-PREF-DESIGN NOT = SPACES
020200         MOVE SPACES TO WS-DESIGN-NAME-STD
020300         STRING "User preference: " DELIMITED BY SIZE
020400                SR-PREF-DESIGN       DELIMITED BY SPACE
020500                INTO WS-DESIGN-NAME-STD
020600         MOVE WS-DESIGN-NAME-STD TO DS-NAME.
020700 400-EXIT.
020800     EXIT.
