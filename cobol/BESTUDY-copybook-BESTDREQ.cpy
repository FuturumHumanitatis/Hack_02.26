000100******************************************************************
000200*    COPYBOOK.  BESTDREQ                                        *
000300*    BE STUDY PLANNING SYSTEM - STUDY-REQUEST INPUT RECORD       *
000400*                                                                *
000500*    ONE RECORD PER BIOEQUIVALENCE STUDY TO BE PLANNED.  FILE IS *
000600*    LINE SEQUENTIAL, ONE FIXED-LAYOUT RECORD PER STUDY REQUEST. *
000700******************************************************************
000800*    89/04/11  RTV  ORIGINAL LAYOUT FOR BEBATCH JOB STREAM        CR0114  
000900*    91/09/02  RTV  ADDED SR-PREF-DESIGN OVERRIDE FIELD           CR0188  
001000*    96/02/20  LKM  ADDED STUDY-TYPE / RSABE-FLAG (INFO ONLY)     CR0341  
001100******************************************************************
001200 01  BE-STUDY-REQUEST-REC.
001300     05  SR-INN                      PIC X(20).
001400     05  SR-DOSE-MG                  PIC 9(5)V99.
001500     05  SR-FORM                     PIC X(10).
001600     05  SR-CV-VALUES.
001700         10  SR-CV-INTRA             PIC V9(4).
001800         10  SR-CV-CATEGORY          PIC X(4).
001900     05  SR-CV-RAW REDEFINES SR-CV-VALUES
002000                                     PIC X(8).
002100     05  SR-REGIME                   PIC X(6).
002200     05  SR-PREF-DESIGN              PIC X(20).
002300     05  SR-MIN-AGE                  PIC 9(2).
002400     05  SR-MAX-AGE                  PIC 9(2).
002500     05  SR-SEX                      PIC X(6).
002600     05  SR-BMI-MIN                  PIC 9(2)V9.
002700     05  SR-BMI-MAX                  PIC 9(2)V9.
002800     05  SR-STUDY-TYPE               PIC X(10).
002900     05  SR-NEED-RSABE               PIC X(1).
003000         88  SR-RSABE-REQUESTED      VALUE "Y".
003100         88  SR-RSABE-NOT-REQUESTED  VALUE "N".
003200     05  FILLER                      PIC X(2).
