000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BESAMPSZ.
000400 AUTHOR. R T VANCE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/14/89.
000700 DATE-COMPILED. 05/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CALLED SUBPROGRAM - COMPUTES THE REQUIRED SUBJECT SAMPLE
001300*    SIZE FOR A BIOEQUIVALENCE STUDY USING THE NORMAL-APPROX-
001400*    IMATION TOST FORMULA (TWO ONE-SIDED TESTS), WITH A DESIGN
001500*    ADJUSTMENT FACTOR AND DROPOUT/SCREEN-FAIL INFLATION.
001600*
001700*    THIS SHOP'S COMPILER HAS NO INTRINSIC MATH LIBRARY, SO
001800*    SQUARE ROOT AND NATURAL LOG ARE HAND-ROLLED BELOW -
001900*    SQUARE ROOT BY NEWTON-RAPHSON ITERATION, NATURAL LOG BY
002000*    REPEATED SQUARE-ROOT ARGUMENT REDUCTION FOLLOWED BY A
002100*    SHORT POWER SERIES (SEE 600-CALC-SQRT AND 700-CALC-LN).
002200*
002300******************************************************************
002400*    CHANGE LOG                                                 *
002500******************************************************************
002600*    05/14/89  RTV  ORIGINAL ROUTINE - CALLED FROM BEBATCH        CR0119  
002700*    91/02/06  RTV  RAISED SQRT/LN ITERATION CAP FROM 12 TO 20    CR0192  
002800*                   AFTER A LOW-CV REQUEST FAILED TO CONVERGE     CR0192  
002900*    94/11/03  DWK  ADDED THE 2X3X3 AND 2X4 ADJUSTMENT FACTORS    CR0266  
003000*                   WHEN REPLICATE DESIGNS WERE ADDED             CR0266  
003100*    99/01/06  DWK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        CR0398  
003200*                   REQUIRED                                      CR0398  
003300*    06/05/22  LKM  NO LOGIC CHANGE - RECOMPILED WITH BEBATCH     CR0512  
003400*                   WHEN STRLTH WAS ADOPTED BY THE BE STUDY       CR0512  
003500*                   PLANNING SYSTEM                               CR0512  
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  WS-CONSTANTS.
004900     05  WS-ALPHA-P                  PIC 9V9999  VALUE 0.9500.
005000*        1 - ALPHA, ONE-SIDED, ALPHA = 0.05
005100     05  WS-POWER-P                  PIC 9V9999  VALUE 0.8000.
005200     05  WS-LN-125-CONST             PIC S9V9(8) COMP-3
005300                                      VALUE 0.22314355.
005400*        PRECOMPUTED LN(1.25) - THE BE-LIMIT LOG-RATIO
005500     05  FILLER                      PIC X(4).
005600 01  WS-CONSTANTS-RAW REDEFINES WS-CONSTANTS
005700                                     PIC X(19).
005800
005900 01  WS-SIGMA-WORK.
006000     05  WS-CV-SQUARED               PIC 9V9(8)  COMP-3.
006100     05  WS-SIGMA-SQ                 PIC S9V9(8) COMP-3.
006200     05  WS-SIGMA-SQ-RAW REDEFINES WS-SIGMA-SQ
006300                                     PIC X(4).
006400
006500 01  WS-Z-QUANTILES.
006600     05  WS-Z-ALPHA                  PIC S9V9(8) COMP-3.
006700     05  WS-Z-POWER                  PIC S9V9(8) COMP-3.
006800 01  WS-Z-QUANTILES-RAW REDEFINES WS-Z-QUANTILES
006900                                     PIC X(8).
007000
007100 01  WS-Z-CALC-WORK.
007200     05  WS-Z-INPUT-P                PIC S9V9(8) COMP-3.
007300     05  WS-Z-PP                     PIC S9V9(8) COMP-3.
007400     05  WS-Z-T                      PIC S9V9(8) COMP-3.
007500     05  WS-Z-T-SQ                   PIC S9V9(8) COMP-3.
007600     05  WS-Z-T-CUBE                 PIC S9V9(8) COMP-3.
007700     05  WS-Z-NUMER                  PIC S9V9(8) COMP-3.
007800     05  WS-Z-DENOM                  PIC S9V9(8) COMP-3.
007900     05  WS-Z-RESULT                 PIC S9V9(8) COMP-3.
008000     05  WS-Z-NEGATE-SW              PIC X.
008100         88  WS-Z-NEGATE             VALUE "Y".
008200         88  WS-Z-NO-NEGATE          VALUE "N".
008300     05  FILLER                      PIC X(3).
008400
008500****** NEWTON-RAPHSON ITERATION COUNT FOR 610-SQRT-ITERATE - A
008600****** STANDALONE COUNTER, THE SAME HABIT THIS SHOP USES FOR
008700****** WS-DATE AND ITS OTHER SCRATCH LOOP COUNTERS.
008800 77  WS-SQRT-IDX                     PIC 9(2)       COMP.
008900
009000 01  WS-SQRT-WORK.
009100     05  WS-SQRT-ARG                 PIC S9(4)V9(8) COMP-3.
009200     05  WS-SQRT-GUESS               PIC S9(4)V9(8) COMP-3.
009300     05  WS-SQRT-RESULT              PIC S9(4)V9(8) COMP-3.
009400     05  FILLER                      PIC X(4).
009500
009600 01  WS-LN-WORK.
009700     05  WS-LN-ARG                   PIC S9(4)V9(8) COMP-3.
009800     05  WS-LN-Y                     PIC S9(4)V9(8) COMP-3.
009900     05  WS-LN-U                     PIC S9(4)V9(8) COMP-3.
010000     05  WS-LN-UPOWER                PIC S9(4)V9(8) COMP-3.
010100     05  WS-LN-TERM                  PIC S9(4)V9(8) COMP-3.
010200     05  WS-LN-SERIES                PIC S9(4)V9(8) COMP-3.
010300     05  WS-LN-SCALE                 PIC 9(4)       COMP.
010400     05  WS-LN-RESULT                PIC S9(4)V9(8) COMP-3.
010500     05  WS-LN-IDX                   PIC 9(2)       COMP.
010600     05  WS-LN-SERIES-IDX            PIC 9(2)       COMP.
010700     05  WS-LN-SIGN-SW               PIC X.
010800         88  WS-LN-ADD-TERM          VALUE "+".
010900         88  WS-LN-SUBTRACT-TERM     VALUE "-".
011000     05  FILLER                      PIC X(3).
011100
011200 01  WS-CEILING-WORK.
011300     05  WS-CEIL-ARG                 PIC S9(6)V9(4) COMP-3.
011400     05  WS-CEIL-TRUNC               PIC S9(6)      COMP-3.
011500     05  WS-CEIL-CHECK               PIC S9(6)V9(4) COMP-3.
011600     05  WS-CEIL-RESULT              PIC S9(6)      COMP-3.
011700     05  FILLER                      PIC X(3).
011800
011900 01  WS-BASE-N-WORK.
012000     05  WS-Z-SUM                    PIC S9V9(8)    COMP-3.
012100     05  WS-Z-SUM-SQ                 PIC S9(4)V9(8) COMP-3.
012200     05  WS-N-PER-SEQ-RAW            PIC S9(6)V9(4) COMP-3.
012300     05  WS-N-PER-SEQ                PIC 9(4)       COMP.
012400     05  WS-RAW-BASE-N               PIC 9(4)       COMP.
012500     05  WS-ADJ-FACTOR               PIC 9V99       COMP-3.
012600     05  WS-ADJUSTED-BASE-RAW        PIC S9(6)V9(4) COMP-3.
012700     05  WS-BASE-REMAINDER           PIC 9          COMP.
012800     05  FILLER                      PIC X(3).
012900
013000 01  WS-ATTRITION-WORK.
013100     05  WS-RETENTION                PIC S9V9(8)    COMP-3.
013200     05  WS-ADJUSTED-RAW             PIC S9(6)V9(4) COMP-3.
013300     05  WS-ADJUSTED-REMAINDER       PIC 9          COMP.
013400     05  FILLER                      PIC X(3).
013500
013600 LINKAGE SECTION.
013700 01  LK-EFFECTIVE-CV                 PIC 9V9(4).
013800 01  LK-DESIGN-TYPE                  PIC X(8).
013900 COPY BESSZREC.
014000
014100 PROCEDURE DIVISION USING LK-EFFECTIVE-CV, LK-DESIGN-TYPE,
014200                           BE-SAMPLE-SIZE-RESULT-REC.
014300
014400     MOVE 0.2000 TO SS-DROPOUT-RATE.
014500     MOVE 0.2000 TO SS-SCREENFAIL-RATE.
014600
014700     PERFORM 100-CALC-SIGMA-SQ    THRU 100-EXIT.
014800     PERFORM 150-CALC-Z-QUANTILES THRU 150-EXIT.
014900     PERFORM 200-CALC-BASE-N      THRU 200-EXIT.
015000     PERFORM 300-DESIGN-ADJUST    THRU 300-EXIT.
015100     PERFORM 400-ATTRITION-ADJUST THRU 400-EXIT.
015200
015300     GOBACK.
015400
015500 100-CALC-SIGMA-SQ.
015600*  SIGMA-SQUARED = LN ( 1 + CV**2 )
015700     COMPUTE WS-CV-SQUARED = LK-EFFECTIVE-CV * LK-EFFECTIVE-CV.
015800     MOVE 1 TO WS-LN-ARG.
015900     ADD WS-CV-SQUARED TO WS-LN-ARG.
016000     PERFORM 700-CALC-LN THRU 700-EXIT.
016100     MOVE WS-LN-RESULT TO WS-SIGMA-SQ.
016200 100-EXIT.
016300     EXIT.
016400
016500 150-CALC-Z-QUANTILES.
016600     MOVE WS-ALPHA-P TO WS-Z-INPUT-P.
016700     PERFORM 750-Z-QUANTILE-CALC THRU 750-EXIT.
016800     MOVE WS-Z-RESULT TO WS-Z-ALPHA.
016900
017000     MOVE WS-POWER-P TO WS-Z-INPUT-P.
017100     PERFORM 750-Z-QUANTILE-CALC THRU 750-EXIT.
017200     MOVE WS-Z-RESULT TO WS-Z-POWER.
017300 150-EXIT.
017400     EXIT.
017500
017600 200-CALC-BASE-N.
017700*  N-PER-SEQ = 2 * SIGMA-SQ * (Z-ALPHA + Z-POWER)**2
017800*                    / LN(1.25)**2  -  ROUNDED UP, MIN 6
017900     ADD WS-Z-ALPHA WS-Z-POWER GIVING WS-Z-SUM.
018000     COMPUTE WS-Z-SUM-SQ = WS-Z-SUM * WS-Z-SUM.
018100     COMPUTE WS-N-PER-SEQ-RAW =
018200         (2 * WS-SIGMA-SQ * WS-Z-SUM-SQ) /
018300         (WS-LN-125-CONST * WS-LN-125-CONST).
018400
018500     MOVE WS-N-PER-SEQ-RAW TO WS-CEIL-ARG.
018600     PERFORM 250-CEILING-CALC THRU 250-EXIT.
018700     MOVE WS-CEIL-RESULT TO WS-N-PER-SEQ.
018800
018900     IF WS-N-PER-SEQ < 6
019000         MOVE 6 TO WS-N-PER-SEQ.
019100
019200     COMPUTE WS-RAW-BASE-N = WS-N-PER-SEQ * 2.
019300 200-EXIT.
019400     EXIT.
019500
019600 250-CEILING-CALC.
019700*  GENERAL-PURPOSE ROUND-UP-TO-INTEGER - NO CEILING FUNCTION
019800*  ON THIS COMPILER.  TRUNCATE, THEN BUMP BY 1 IF ANY FRACTION
019900*  WAS DROPPED.
020000     MOVE WS-CEIL-ARG TO WS-CEIL-TRUNC.
020100     MOVE WS-CEIL-TRUNC TO WS-CEIL-CHECK.
020200     IF WS-CEIL-ARG > WS-CEIL-CHECK
020300         COMPUTE WS-CEIL-RESULT = WS-CEIL-TRUNC + 1
020400     ELSE
020500         MOVE WS-CEIL-TRUNC TO WS-CEIL-RESULT.
020600 250-EXIT.
020700     EXIT.
020800
020900 300-DESIGN-ADJUST.
021000*  DESIGN SAMPLE-SIZE ADJUSTMENT FACTORS -
021100*      2X2 = 1.0   2X3X3 = 1.1   2X4 = 1.2   PARALLEL = 1.3
021200     IF LK-DESIGN-TYPE = "2x2"
021300         MOVE 1.0 TO WS-ADJ-FACTOR
021400     ELSE
021500     IF LK-DESIGN-TYPE = "2x3x3"
021600         MOVE 1.1 TO WS-ADJ-FACTOR
021700     ELSE
021800     IF LK-DESIGN-TYPE = "2x4"
021900         MOVE 1.2 TO WS-ADJ-FACTOR
022000     ELSE
022100     IF LK-DESIGN-TYPE = "parallel"
022200         MOVE 1.3 TO WS-ADJ-FACTOR
022300     ELSE
022400         MOVE 1.0 TO WS-ADJ-FACTOR.
022500
022600     COMPUTE WS-ADJUSTED-BASE-RAW = WS-RAW-BASE-N * WS-ADJ-FACTOR.
022700     MOVE WS-ADJUSTED-BASE-RAW TO WS-CEIL-ARG.
022800     PERFORM 250-CEILING-CALC THRU 250-EXIT.
022900     MOVE WS-CEIL-RESULT TO SS-BASE-N.
023000
023100     DIVIDE SS-BASE-N BY 2 GIVING WS-N-PER-SEQ
023200            REMAINDER WS-BASE-REMAINDER.
023300     IF WS-BASE-REMAINDER NOT = 0
023400         ADD 1 TO SS-BASE-N.
023500 300-EXIT.
023600     EXIT.
023700
023800 400-ATTRITION-ADJUST.
023900*  RETENTION = (1-DROPOUT) * (1-SCREENFAIL)
024000*  ADJUSTED-N = CEIL ( BASE-N / RETENTION ), EVEN
024100     COMPUTE WS-RETENTION =
024200         (1 - SS-DROPOUT-RATE) * (1 - SS-SCREENFAIL-RATE).
024300
024400     IF WS-RETENTION NOT > 0
024500         MOVE SS-BASE-N TO SS-ADJUSTED-N
024600     ELSE
024700         COMPUTE WS-ADJUSTED-RAW = SS-BASE-N / WS-RETENTION
024800         MOVE WS-ADJUSTED-RAW TO WS-CEIL-ARG
024900         PERFORM 250-CEILING-CALC THRU 250-EXIT
025000         MOVE WS-CEIL-RESULT TO SS-ADJUSTED-N.
025100
025200     DIVIDE SS-ADJUSTED-N BY 2 GIVING WS-N-PER-SEQ
025300            REMAINDER WS-ADJUSTED-REMAINDER.
025400     IF WS-ADJUSTED-REMAINDER NOT = 0
025500         ADD 1 TO SS-ADJUSTED-N.
025600 400-EXIT.
025700     EXIT.
025800
025900 600-CALC-SQRT.
026000*  NEWTON-RAPHSON SQUARE ROOT - FIXED 20 ITERATIONS,
026100*  MORE THAN ENOUGH FOR OUR RANGE OF ARGUMENTS.
026200     IF WS-SQRT-ARG = 0
026300         MOVE 0 TO WS-SQRT-RESULT
026400         GO TO 600-EXIT.
026500
026600     MOVE WS-SQRT-ARG TO WS-SQRT-GUESS.
026700     PERFORM 610-SQRT-ITERATE THRU 610-EXIT
026800         VARYING WS-SQRT-IDX FROM 1 BY 1
026900         UNTIL WS-SQRT-IDX > 20.
027000
027100     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
027200 600-EXIT.
027300     EXIT.
027400
027500 610-SQRT-ITERATE.
027600     COMPUTE WS-SQRT-GUESS ROUNDED =
027700         (WS-SQRT-GUESS + (WS-SQRT-ARG / WS-SQRT-GUESS)) / 2.
027800 610-EXIT.
027900     EXIT.
028000
028100 700-CALC-LN.
028200*  NATURAL LOG BY REPEATED SQUARE-ROOT ARGUMENT REDUCTION.
028300*  TAKE SUCCESSIVE SQUARE ROOTS OF THE ARGUMENT UNTIL THE
028400*  RESULT IS CLOSE TO 1, THEN APPLY THE SHORT POWER SERIES
028500*  LN(1+U) = U - U**2/2 + U**3/3 - ... AND SCALE BACK UP BY
028600*  2 ** (NUMBER OF SQUARE ROOTS TAKEN).
028700     MOVE WS-LN-ARG TO WS-LN-Y.
028800     MOVE 1 TO WS-LN-SCALE.
028900     MOVE 0 TO WS-LN-IDX.
029000
029100     PERFORM 710-LN-REDUCE THRU 710-EXIT
029200         UNTIL (WS-LN-Y NOT < 0.9 AND WS-LN-Y NOT > 1.1)
029300            OR WS-LN-IDX > 25.
029400
029500     SUBTRACT 1 FROM WS-LN-Y GIVING WS-LN-U.
029600     MOVE WS-LN-U TO WS-LN-UPOWER.
029700     MOVE WS-LN-U TO WS-LN-SERIES.
029800     MOVE "-" TO WS-LN-SIGN-SW.
029900
030000     PERFORM 720-LN-SERIES-TERM THRU 720-EXIT
030100         VARYING WS-LN-SERIES-IDX FROM 2 BY 1
030200         UNTIL WS-LN-SERIES-IDX > 12.
030300
030400     COMPUTE WS-LN-RESULT = WS-LN-SERIES * WS-LN-SCALE.
030500 700-EXIT.
030600     EXIT.
030700
030800 710-LN-REDUCE.
030900     MOVE WS-LN-Y TO WS-SQRT-ARG.
031000     PERFORM 600-CALC-SQRT THRU 600-EXIT.
031100     MOVE WS-SQRT-RESULT TO WS-LN-Y.
031200     COMPUTE WS-LN-SCALE = WS-LN-SCALE * 2.
031300     ADD 1 TO WS-LN-IDX.
031400 710-EXIT.
031500     EXIT.
031600
031700 720-LN-SERIES-TERM.
031800     COMPUTE WS-LN-UPOWER = WS-LN-UPOWER * WS-LN-U.
031900     COMPUTE WS-LN-TERM = WS-LN-UPOWER / WS-LN-SERIES-IDX.
032000     IF WS-LN-ADD-TERM
032100         ADD WS-LN-TERM TO WS-LN-SERIES
032200         MOVE "-" TO WS-LN-SIGN-SW
032300     ELSE
032400         SUBTRACT WS-LN-TERM FROM WS-LN-SERIES
032500         MOVE "+" TO WS-LN-SIGN-SW.
032600 720-EXIT.
032700     EXIT.
032800
032900 750-Z-QUANTILE-CALC.
033000*  ABRAMOWITZ-STEGUL 26.2.23 RATIONAL APPROXIMATION TO THE
033100*  STANDARD NORMAL INVERSE CDF.
033200     IF WS-Z-INPUT-P < 0.5
033300         MOVE WS-Z-INPUT-P TO WS-Z-PP
033400         SET WS-Z-NEGATE TO TRUE
033500     ELSE
033600         COMPUTE WS-Z-PP = 1 - WS-Z-INPUT-P
033700         SET WS-Z-NO-NEGATE TO TRUE.
033800
033900     MOVE WS-Z-PP TO WS-LN-ARG.
034000     PERFORM 700-CALC-LN THRU 700-EXIT.
034100     COMPUTE WS-SQRT-ARG = -2 * WS-LN-RESULT.
034200     PERFORM 600-CALC-SQRT THRU 600-EXIT.
034300     MOVE WS-SQRT-RESULT TO WS-Z-T.
034400
034500     COMPUTE WS-Z-T-SQ  = WS-Z-T * WS-Z-T.
034600     COMPUTE WS-Z-T-CUBE = WS-Z-T-SQ * WS-Z-T.
034700
034800     COMPUTE WS-Z-NUMER =
034900         2.515517 + (0.802853 * WS-Z-T) +
035000                    (0.010328 * WS-Z-T-SQ).
035100     COMPUTE WS-Z-DENOM =
035200         1 + (1.432788 * WS-Z-T) + (0.189269 * WS-Z-T-SQ)
035300           + (0.001308 * WS-Z-T-CUBE).
035400
035500     COMPUTE WS-Z-RESULT = WS-Z-T - (WS-Z-NUMER / WS-Z-DENOM).
035600
035700     IF WS-Z-NEGATE
035800         COMPUTE WS-Z-RESULT = WS-Z-RESULT * -1.
035900 750-EXIT.
036000     EXIT.
