000100******************************************************************
000200*    COPYBOOK.  BEPKPARM                                        *
000300*    BE STUDY PLANNING SYSTEM - PK-PARAMETERS WORKING RECORD     *
000400*                                                                *
000500*    HOLDS THE REFERENCE PHARMACOKINETIC VALUES RETURNED BY      *
000600*    BEPKLKUP FOR THE ACTIVE SUBSTANCE ON THE CURRENT REQUEST.   *
000700*    ZERO IN ANY FIELD MEANS "UNKNOWN" - DRUG NOT ON THE TABLE.  *
000800******************************************************************
000900*    89/04/11  RTV  ORIGINAL LAYOUT                               CR0114  
001000*    94/11/03  RTV  WIDENED PK-CMAX/PK-AUC FOR HIGH-DOSE DRUGS    CR0266  
001100******************************************************************
001200 01  BE-PK-PARAMETERS-REC.
001300     05  PK-DRUG-NAME                PIC X(20).
001400     05  PK-CONCENTRATIONS.
001500         10  PK-CMAX                 PIC 9(6)V99.
001600         10  PK-AUC                  PIC 9(6)V99.
001700     05  PK-VALUES-RAW REDEFINES PK-CONCENTRATIONS
001800                                 PIC X(16).
001900     05  PK-TMAX                     PIC 9(3)V99.
002000     05  PK-THALF                    PIC 9(3)V99.
002100     05  PK-CV-INTRA                 PIC V9(4).
002200     05  FILLER                      PIC X(9).
