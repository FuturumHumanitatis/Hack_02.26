000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BEPKLKUP.
000400 AUTHOR. R T VANCE.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/89.
000700 DATE-COMPILED. 05/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CALLED SUBPROGRAM - LOOKS UP THE REFERENCE PHARMACOKINETIC
001300*    PARAMETERS FOR A SUBSTANCE BY NAME.  THE TABLE IS COMPILED
001400*    INTO THE PROGRAM (NO REFERENCE FILE TO OPEN) - THE SAME
001500*    FILLER/REDEFINES TECHNIQUE THIS SHOP USES FOR THE SMALL
001600*    FIXED TABLES IN ITS OTHER SEARCH ROUTINES.
001700*
001800*    A DRUG NOT ON THE TABLE IS NOT AN ERROR - THE CALLER GETS
001900*    BACK A PARAMETER RECORD OF ALL ZEROS AND TREATS THE VALUES
002000*    AS UNKNOWN.
002100*
002200******************************************************************
002300*    CHANGE LOG                                                 *
002400******************************************************************
002500*    05/02/89  RTV  ORIGINAL ROUTINE - CALLED FROM BEBATCH        CR0116  
002600*    92/03/11  RTV  ADDED ATORVASTATIN AND DICLOFENAC TO TABLE    CR0219  
002700*    99/01/06  DWK  Y2K REVIEW - NO DATE FIELDS, NO CHANGE        CR0398  
002800*                   REQUIRED                                      CR0398  
002900*    06/05/22  LKM  NO LOGIC CHANGE - RECOMPILED WITH BEBATCH     CR0512  
003000*                   WHEN STRLTH WAS ADOPTED BY THE BE STUDY       CR0512  
003100*                   PLANNING SYSTEM                               CR0512  
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  WS-PK-REF-VALUES.
004500*        OMEPRAZOLE
004600     05  FILLER            PIC X(20) VALUE "omeprazole".
004700     05  FILLER                      PIC X(8)  VALUE "00058000".
004800     05  FILLER                      PIC X(8)  VALUE "00120000".
004900     05  FILLER                      PIC X(5)  VALUE "00150".
005000     05  FILLER                      PIC X(5)  VALUE "00100".
005100     05  FILLER                      PIC X(4)  VALUE "2500".
005200*        METOPROLOL
005300     05  FILLER            PIC X(20) VALUE "metoprolol".
005400     05  FILLER                      PIC X(8)  VALUE "00005000".
005500     05  FILLER                      PIC X(8)  VALUE "00035000".
005600     05  FILLER                      PIC X(5)  VALUE "00150".
005700     05  FILLER                      PIC X(5)  VALUE "00350".
005800     05  FILLER                      PIC X(4)  VALUE "3500".
005900*        AMOXICILLIN
006000     05  FILLER            PIC X(20) VALUE "amoxicillin".
006100     05  FILLER                      PIC X(8)  VALUE "00800000".
006200     05  FILLER                      PIC X(8)  VALUE "02500000".
006300     05  FILLER                      PIC X(5)  VALUE "00150".
006400     05  FILLER                      PIC X(5)  VALUE "00120".
006500     05  FILLER                      PIC X(4)  VALUE "2000".
006600*        ATORVASTATIN
006700     05  FILLER            PIC X(20) VALUE "atorvastatin".
006800     05  FILLER                      PIC X(8)  VALUE "00002700".
006900     05  FILLER                      PIC X(8)  VALUE "00015000".
007000     05  FILLER                      PIC X(5)  VALUE "00100".
007100     05  FILLER                      PIC X(5)  VALUE "01400".
007200     05  FILLER                      PIC X(4)  VALUE "5500".
007300*        DICLOFENAC
007400     05  FILLER            PIC X(20) VALUE "diclofenac".
007500     05  FILLER                      PIC X(8)  VALUE "00250000".
007600     05  FILLER                      PIC X(8)  VALUE "00500000".
007700     05  FILLER                      PIC X(5)  VALUE "00200".
007800     05  FILLER                      PIC X(5)  VALUE "00200".
007900     05  FILLER                      PIC X(4)  VALUE "3000".
008000
008100 01  WS-PK-REF-TABLE REDEFINES WS-PK-REF-VALUES.
008200     05  WS-PK-REF-ENTRY OCCURS 5 TIMES
008300                        INDEXED BY WS-PK-IDX.
008400         10  WS-PK-REF-NAME          PIC X(20).
008500         10  WS-PK-REF-CMAX          PIC 9(6)V99.
008600         10  WS-PK-REF-AUC           PIC 9(6)V99.
008700         10  WS-PK-REF-TMAX          PIC 9(3)V99.
008800         10  WS-PK-REF-THALF         PIC 9(3)V99.
008900         10  WS-PK-REF-CV            PIC V9(4).
009000
009100****** LENGTH OF THE NORMALIZED SEARCH KEY - A STANDALONE COUNTER,
009200****** THE SAME HABIT THIS SHOP USES FOR WS-DATE - SET IN 100-
009300****** NORMALIZE-KEY AND CARRIED FOR ANY FUTURE DIAGNOSTIC DUMP.
009400 77  WS-SEARCH-LEN                   PIC S9(4) COMP.
009500
009600 01  WS-SEARCH-KEY-WORK.
009700     05  WS-SEARCH-KEY               PIC X(20).
009800     05  WS-SEARCH-KEY-HALVES REDEFINES WS-SEARCH-KEY.
009900         10  WS-SEARCH-KEY-FIRST10   PIC X(10).
010000         10  WS-SEARCH-KEY-LAST10    PIC X(10).
010100     05  FILLER                      PIC X(3).
010200
010300 LINKAGE SECTION.
010400 COPY BESTDREQ.
010500 COPY BEPKPARM.
010600
010700 PROCEDURE DIVISION USING BE-STUDY-REQUEST-REC,
010800                           BE-PK-PARAMETERS-REC.
010900
011000     PERFORM 100-NORMALIZE-KEY THRU 100-EXIT.
011100     PERFORM 200-SEARCH-TABLE  THRU 200-EXIT.
011200
011300     GOBACK.
011400
011500 100-NORMALIZE-KEY.
011600*  LOWER-CASE THE REQUESTED DRUG NAME BEFORE THE TABLE SEARCH -
011700*  THE TABLE KEYS ARE ALL LOWER CASE.  THE FIELD IS ALREADY
011800*  SPACE-PADDED TO 20 CHARACTERS SO NO SEPARATE TRIM IS NEEDED.
011900     MOVE SR-INN TO WS-SEARCH-KEY.
012000     INSPECT WS-SEARCH-KEY CONVERTING
012100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
012200         "abcdefghijklmnopqrstuvwxyz".
012300     MOVE 20 TO WS-SEARCH-LEN.
012400 100-EXIT.
012500     EXIT.
012600
012700 200-SEARCH-TABLE.
012800     SET WS-PK-IDX TO 1.
012900     SEARCH WS-PK-REF-ENTRY
013000
013100         AT END
013200             PERFORM 300-NOT-FOUND THRU 300-EXIT
013300
013400         WHEN WS-PK-REF-NAME (WS-PK-IDX) = WS-SEARCH-KEY
013500             PERFORM 400-FOUND THRU 400-EXIT
013600
013700     END-SEARCH.
013800 200-EXIT.
013900     EXIT.
014000
014100 300-NOT-FOUND.
014200     MOVE SR-INN TO PK-DRUG-NAME.
014300     MOVE ZERO   TO PK-CMAX.
014400     MOVE ZERO   TO PK-AUC.
014500     MOVE ZERO   TO PK-TMAX.
014600     MOVE ZERO   TO PK-THALF.
014700     MOVE ZERO   TO PK-CV-INTRA.
014800 300-EXIT.
014900     EXIT.
015000
015100 400-FOUND.
015200     MOVE SR-INN                            TO PK-DRUG-NAME.
015300     MOVE WS-PK-REF-CMAX  (WS-PK-IDX)        TO PK-CMAX.
015400     MOVE WS-PK-REF-AUC   (WS-PK-IDX)        TO PK-AUC.
015500     MOVE WS-PK-REF-TMAX  (WS-PK-IDX)        TO PK-TMAX.
015600     MOVE WS-PK-REF-THALF (WS-PK-IDX)        TO PK-THALF.
015700     MOVE WS-PK-REF-CV    (WS-PK-IDX)        TO PK-CV-INTRA.
015800 400-EXIT.
015900     EXIT.
