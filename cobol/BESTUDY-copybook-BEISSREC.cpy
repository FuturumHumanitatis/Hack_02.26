000100******************************************************************
000200*    COPYBOOK.  BEISSREC                                        *
000300*    BE STUDY PLANNING SYSTEM - REGULATORY-ISSUE TABLE           *
000400*                                                                *
000500*    BUILT BY BEREGCHK, RULES R1-R7, IN THE FIXED ORDER THE      *
000600*    RULES ARE EVALUATED.  AT MOST ONE ROW PER RULE - 0 TO 7     *
000700*    ROWS PER REQUEST.  RI-ISSUE-COUNT TELLS BEBATCH HOW MANY    *
000800*    ROWS ARE ACTUALLY POPULATED.                                *
000900******************************************************************
001000*    89/06/19  RTV  ORIGINAL LAYOUT                               CR0126  
001100******************************************************************
001200 01  BE-ISSUE-TABLE.
001300     05  RI-ISSUE-COUNT              PIC 9 COMP.
001400     05  RI-SEVERITY-TOTALS.
001500         10  RI-COUNT-ERROR          PIC 9 COMP.
001600         10  RI-COUNT-WARNING        PIC 9 COMP.
001700         10  RI-COUNT-INFO           PIC 9 COMP.
001800     05  RI-ISSUE-ENTRY OCCURS 7 TIMES
001900                        INDEXED BY RI-IDX.
002000         10  RI-CODE                 PIC X(24).
002100         10  RI-SEVERITY             PIC X(7).
002200             88  RI-SEV-ERROR        VALUE "error".
002300             88  RI-SEV-WARNING      VALUE "warning".
002400             88  RI-SEV-INFO         VALUE "info".
002500         10  RI-MESSAGE              PIC X(80).
002600         10  FILLER                  PIC X(9).
002700     05  FILLER                      PIC X(4).
