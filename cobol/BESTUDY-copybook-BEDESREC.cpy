000100******************************************************************
000200*    COPYBOOK.  BEDESREC                                        *
000300*    BE STUDY PLANNING SYSTEM - STUDY-DESIGN DERIVED RECORD      *
000400*                                                                *
000500*    BUILT BY BEDSGSEL FROM THE EFFECTIVE CV AND HALF-LIFE FOR   *
000600*    THE REQUEST.  CARRIED FORWARD INTO BESAMPSZ, BEREGCHK AND   *
000700*    THE SYNOPSIS SECTIONS WRITTEN BY BEBATCH.                   *
000800******************************************************************
000900*    89/05/02  RTV  ORIGINAL LAYOUT                               CR0119  
001000*    97/07/14  DWK  ADDED DS-RSABE APPLICABILITY FLAG             CR0322  
001100******************************************************************
001200 01  BE-STUDY-DESIGN-REC.
001300     05  DS-NAME                     PIC X(40).
001400     05  DS-TYPE                     PIC X(8).
001500     05  DS-PERIODS                  PIC 9.
001600     05  DS-SEQUENCES                PIC X(20).
001700     05  DS-WASHOUT-DAYS             PIC 9(3)V9.
001800     05  DS-WASHOUT-ALT REDEFINES DS-WASHOUT-DAYS
001900                                 PIC 9(4).
002000     05  DS-RSABE                    PIC X.
002100         88  DS-RSABE-YES            VALUE "Y".
002200         88  DS-RSABE-NO             VALUE "N".
002300     05  FILLER                      PIC X(5).
